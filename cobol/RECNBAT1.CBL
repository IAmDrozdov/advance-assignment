000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RECNBAT1.
000300 AUTHOR. R L MCNALLY.
000400 INSTALLATION. GREENLEAF BILLING SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN. 04/18/1988.
000600 DATE-COMPILED. 03/11/1999.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800*---------------------------------
000900* RECNBAT1 -- NIGHTLY CASH RECONCILIATION RUN.
001000*
001100* READS THE DAY'S PAYMENT/TRANSACTION EVENT EXTRACT
001150* (EVENTS-IN) IN ARRIVAL ORDER.  EACH EVENT IS EITHER
001175* A NEW EXPECTED PAYMENT (AN OPEN INVOICE) OR A
001300* SETTLED BANK TRANSACTION.
001400* NEW PAYMENTS ARE FILED AND THEN CHECKED AGAINST ANY
001500* TRANSACTIONS ALREADY ON HAND THAT NOBODY COULD PLACE.
001600* NEW TRANSACTIONS ARE CHECKED AGAINST THE OPEN PAYMENTS
001700* ON FILE, FIRST BY INVOICE REFERENCE, THEN BY PAYER NAME
001800* AND AMOUNT, THEN (FOR A REFUND) BY PAYER NAME AGAINST
001900* ANY PRIOR RECONCILIATION.
002000*
002100* AT END OF RUN THE PAYMENT, TRANSACTION AND LINK TABLES
002200* ARE WRITTEN TO THE THREE OUTPUT FILES AND RECNRPT1 IS
002300* CALLED TO PRODUCE THE PAYMENT LISTING AND THE CONTROL
002400* TOTALS.
002500*---------------------------------
002600*---------------------------------
002700* CHANGE LOG
002800*---------------------------------
002900* 04/18/88  RLM   ORIGINAL PROGRAM.  BATCH RECONCILIATION
003000*                 OF CUSTOMER REMITTANCES AGAINST OPEN
003100*                 INVOICES, EXACT REFERENCE MATCH ONLY.
003200* 07/02/88  RLM   ADDED PAYER-NAME-PLUS-AMOUNT MATCHING
003300*                 FOR REMITTANCES THAT ARRIVE WITH NO
003400*                 INVOICE REFERENCE AT ALL.  REQ AR-114.
003500* 11/14/89  DPK   FUZZY REFERENCE MATCH ADDED -- STRIPS
003600*                 HYPHENS AND FOLDS CASE BEFORE RETRYING
003700*                 THE COMPARE.  REQ AR-151.
003800* 02/08/90  DPK   PARTIAL PAYMENTS NOW ACCUMULATE ON THE
003900*                 INVOICE INSTEAD OF BEING REJECTED.
004000*                 STATUS FIELD ADDED TO THE PAYMENT FILE.
004100* 09/23/91  RLM   RETROACTIVE PASS ADDED -- A PAYMENT
004200*                 ARRIVING AFTER ITS REMITTANCE NO LONGER
004300*                 LEAVES THE REMITTANCE STRANDED.  REQ
004400*                 AR-178.
004500* 06/30/93  TJH   FEE TOLERANCE MADE A PERCENTAGE OF THE
004600*                 INVOICE RATHER THAN A FLAT AMOUNT PER
004700*                 BIL-0087.  SEE CALC-TOLERANCE.
004800* 01/11/94  TJH   REFUND HANDLING ADDED.  A NEGATIVE
004900*                 SETTLEMENT NOW SUBTRACTS FROM RECEIVED
005000*                 AND IS LINKED BY PAYER NAME WHEN IT
005100*                 CARRIES NO REFERENCE.  REQ AR-203.
005200* 08/02/96  SAO   CURRENCY CARRIED THROUGH ON ALL THREE
005300*                 FILES; CROSS-CURRENCY MATCHES NO LONGER
005400*                 SLIP THROUGH.  REQ AR-241.
005500* 12/29/98  SAO   Y2K -- CENTURY WINDOW ADDED TO THE RUN
005600*                 DATE BREAKOUT (SEE INIT-RUN-TIMESTAMP).
005700*                 YY OF 50 OR LESS IS TREATED AS 20XX.
005800* 03/11/99  CMB   IDEMPOTENCY CHECK ADDED ON BOTH PAYMENT
005900*                 ID AND TRANSACTION ID -- A RERUN OF THE
006000*                 SAME DAY'S EXTRACT NO LONGER DOUBLE-POSTS.
006100*                 REQ BIL-0119.
006110* 03/02/01  CMB   PAYMENT AND TRANSACTION CREATE LOGIC
006120*                 STREAMLINED -- CURRENCY DEFAULTING FOLDED
006130*                 INTO THE CREATE PARAGRAPHS AND ID
006140*                 GENERATION SKIPPED VIA GO TO WHEN THE
006150*                 EVENT ALREADY CARRIES ITS OWN ID.  A
006155*                 BLANK EXPECTED-AMOUNT OR AMOUNT FIELD
006157*                 NOW FILES AS ZERO INSTEAD OF WHATEVER
006158*                 GARBAGE WAS SITTING IN THE EXTRACT
006159*                 COLUMN.  NO CHANGE TO THE OUTPUT FILES.
006160*                 REQ BIL-0131.
006200*---------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     COPY "SLEVNT01.CBL".
007100
007200     COPY "SLPAY01.CBL".
007300
007400     COPY "SLTXN01.CBL".
007500
007600     COPY "SLLNK01.CBL".
007700
007800     COPY "SLRPT01.CBL".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008150*    One INPUT layout, three OUTPUT layouts -- the three output
008160*    copybooks are shared with RECNRPT1 so the record shape is
008170*    declared exactly once for both programs in the run.
008200
008300     COPY "FDEVNT01.CBL".
008400
008500     COPY "FDPAY01.CBL".
008600
008700     COPY "FDTXN01.CBL".
008800
008900     COPY "FDLNK01.CBL".
009000
009100*---------------------------------
009200* REPORT-OUT IS A PLAIN PRINT FILE -- DECLARED HERE
009300* RATHER THAN IN A COPYBOOK, THE SAME AS OTHER SHOP
009400* PRINTER FILES.
009500*---------------------------------
009600 FD  REPORT-FILE
009700     LABEL RECORDS ARE OMITTED.
009800 01  REPORT-RECORD                PIC X(133).
009900
010000 WORKING-STORAGE SECTION.
010100
010150*    The three OCCURS tables this run builds -- PAYMENT-TABLE,
010160*    TRANSACTION-TABLE and LINK-TABLE -- live here, shared with
010170*    RECNRPT1 so both programs index the same table layout.
010200     COPY "WSSTOR01.CBL".
010300
010350*    Amount-comparison and status-rule working fields shared
010360*    with the CALC- paragraphs copied in at the tail of this
010370*    PROCEDURE DIVISION, below.
010400     COPY "WSCALC01.CBL".
010500
010600*---------------------------------
010700* Event loop control.
010800*---------------------------------
010900 77  EVENTS-FILE-AT-END           PIC X VALUE "N".
011000
011100*---------------------------------
011200* Payment and transaction lookup
011300* working fields, shared by every
011400* paragraph that needs to find a
011500* record by its key.
011600*---------------------------------
011700 77  FP-SEARCH-ID                 PIC X(20).
011800 77  FP-FOUND-FLAG                PIC X VALUE "N".
011900     88  FP-RECORD-FOUND          VALUE "Y".
012000 77  FP-FOUND-INDEX               PIC 9(7) COMP VALUE 0.
012100
012200 77  FT-SEARCH-ID                 PIC X(20).
012300 77  FT-FOUND-FLAG                PIC X VALUE "N".
012400     88  FT-RECORD-FOUND          VALUE "Y".
012500 77  FT-FOUND-INDEX               PIC 9(7) COMP VALUE 0.
012600
012700*---------------------------------
012800* Reconciler working fields.
012900*---------------------------------
013000 77  RC-SCAN-IDX                  PIC 9(7) COMP VALUE 0.
013100 77  RC-WORK-TXN-INDEX            PIC 9(7) COMP VALUE 0.
013200 77  RC-WORK-PAY-INDEX            PIC 9(7) COMP VALUE 0.
013300 77  RC-MATCHED-TXN-INDEX         PIC 9(7) COMP VALUE 0.
013400 77  RC-MATCHED-PAYMENT-INDEX     PIC 9(7) COMP VALUE 0.
013500 77  RC-MATCH-TYPE                PIC X(11) VALUE SPACE.
013600 77  RC-TRANSACTION-WAS-MATCHED   PIC X VALUE "N".
013700 77  RC-RETRO-MATCH-COUNT         PIC 9(7) COMP VALUE 0.
013800
013900 77  RC-CANDIDATE-CURRENCY        PIC X(3) VALUE SPACE.
014000 77  RC-CANDIDATE-PAYMENT-ID      PIC X(20) VALUE SPACE.
014100 77  RC-CANDIDATE-TRANSACTION-ID  PIC X(20) VALUE SPACE.
014200 77  RC-CANDIDATE-LINK-ID         PIC X(24) VALUE SPACE.
014210*---------------------------------
014220* 03/02/01 CMB -- AN EXTRACT LINE
014230* WITH A BLANK AMOUNT IS A ZERO
014240* AMOUNT, NOT A DATA ERROR; THESE
014250* HOLD THE EDITED/DEFAULTED VALUE
014260* BEFORE IT IS FILED.       BIL0131CMB
014270*---------------------------------
014280 77  RC-CANDIDATE-EXPECTED-AMOUNT PIC S9(9)V99 VALUE 0.
014290 77  RC-CANDIDATE-TXN-AMOUNT      PIC S9(9)V99 VALUE 0.
014300
014400*---------------------------------
014500* Run-scoped ID generation.  The
014600* extract carries no id of its
014700* own for a manually keyed entry,
014800* so one is built from the run
014900* date and a sequence number
015000* when the event leaves the id
015100* field blank.
015200*---------------------------------
015300 77  RC-PAYMENT-ID-SEQ            PIC 9(7) COMP VALUE 0.
015400 77  RC-TRANSACTION-ID-SEQ        PIC 9(7) COMP VALUE 0.
015500 77  RC-LINK-ID-SEQ               PIC 9(7) COMP VALUE 0.
015600 77  RC-PAYMENT-SEQ-EDIT          PIC 9(7) VALUE 0.
015700 77  RC-TRANSACTION-SEQ-EDIT      PIC 9(7) VALUE 0.
015800 77  RC-LINK-SEQ-EDIT             PIC 9(7) VALUE 0.
015900
016000*---------------------------------
016100* Run date, run time and the
016200* ISO-style run timestamp
016300* stamped on every record this
016400* run creates or touches.
016500*---------------------------------
016600 77  RC-CENTURY-WORK              PIC 99 VALUE 0.
016700
016800 01  RUN-DATE-RAW                 PIC 9(6).
016900 01  FILLER REDEFINES RUN-DATE-RAW.
017000     05  RD-YY                    PIC 99.
017100     05  RD-MM                    PIC 99.
017200     05  RD-DD                    PIC 99.
017300
017400 01  RUN-TIME-RAW                 PIC 9(8).
017500 01  FILLER REDEFINES RUN-TIME-RAW.
017600     05  RT-HH                    PIC 99.
017700     05  RT-MN                    PIC 99.
017800     05  RT-SS                    PIC 99.
017900     05  RT-HS                    PIC 99.
018000
018100 01  RUN-TIMESTAMP.
018200     05  RUN-TIMESTAMP-CCYY       PIC 9(4).
018300     05  FILLER                   PIC X VALUE "-".
018400     05  RUN-TIMESTAMP-MM         PIC 99.
018500     05  FILLER                   PIC X VALUE "-".
018600     05  RUN-TIMESTAMP-DD         PIC 99.
018700     05  FILLER                   PIC X VALUE "T".
018800     05  RUN-TIMESTAMP-HH         PIC 99.
018900     05  FILLER                   PIC X VALUE ":".
019000     05  RUN-TIMESTAMP-MN         PIC 99.
019100     05  FILLER                   PIC X VALUE ":".
019200     05  RUN-TIMESTAMP-SS         PIC 99.
019300
019310*    RUN-TIMESTAMP is built once, at OPEN time, and stamped on
019320*    every record this run creates -- PAYMENT-CREATED-AT,
019330*    TRANSACTION-CREATED-AT and LINK-CREATED-AT all come from
019340*    this one field so a run's output always carries one clock.
019400*---------------------------------
019500* Run-log line working fields.
019600*---------------------------------
019700 77  RL-EVENT-TYPE                PIC X(3) VALUE SPACE.
019800 77  RL-EVENT-ID                  PIC X(20) VALUE SPACE.
019900 77  RL-OUTCOME                   PIC X(20) VALUE SPACE.
020000 77  RL-RETRO-COUNT-EDIT          PIC 9(7) VALUE 0.
020100
020200 77  RUNLOG-LINE-COUNT            PIC 999 COMP VALUE 0.
020300 77  RUNLOG-PAGE-NUMBER           PIC 9999 COMP VALUE 0.
020400 77  RUNLOG-MAXIMUM-LINES         PIC 999 VALUE 55.
020500
020600 01  RUNLOG-DETAIL-LINE.
020700     05  FILLER                   PIC X(3) VALUE SPACE.
020800     05  RDL-EVENT-TYPE           PIC X(3).
020900     05  FILLER                   PIC X(3) VALUE SPACE.
021000     05  RDL-EVENT-ID             PIC X(20).
021100     05  FILLER                   PIC X(3) VALUE SPACE.
021200     05  RDL-OUTCOME              PIC X(20).
021300     05  FILLER                   PIC X(81) VALUE SPACE.
021400
021450*    Printed once per run-log page by START-NEW-RUNLOG-PAGE,
021460*    below -- run date/time fill in from RUN-TIMESTAMP.
021500 01  RUNLOG-TITLE-LINE.
021600     05  FILLER                   PIC X(4) VALUE "RUN:".
021700     05  RTL-RUN-DATE             PIC X(10) VALUE SPACE.
021800     05  FILLER                   PIC X(4) VALUE " AT ".
021900     05  RTL-RUN-TIME             PIC X(8) VALUE SPACE.
022000     05  FILLER                   PIC X(10) VALUE SPACE.
022100     05  FILLER                   PIC X(30)
022200         VALUE "PAYMENT RECONCILIATION RUN LOG".
022300     05  FILLER                   PIC X(10) VALUE SPACE.
022400     05  FILLER                   PIC X(5) VALUE "PAGE:".
022500     05  RTL-PAGE-NUMBER          PIC ZZZ9.
022600     05  FILLER                   PIC X(48) VALUE SPACE.
022700
022750*    Lines up with RUNLOG-DETAIL-LINE above, field for field.
022800 01  RUNLOG-COLUMN-LINE.
022900     05  FILLER                   PIC X(3) VALUE SPACE.
023000     05  FILLER                   PIC X(3) VALUE "TYP".
023100     05  FILLER                   PIC X(3) VALUE SPACE.
023200     05  FILLER                   PIC X(20) VALUE "EVENT ID".
023300     05  FILLER                   PIC X(3) VALUE SPACE.
023400     05  FILLER                   PIC X(20) VALUE "OUTCOME".
023500     05  FILLER                   PIC X(81) VALUE SPACE.
023600
023700 PROCEDURE DIVISION.
023750*---------------------------------
023760* Standard three-paragraph top,
023770* same shape RECNRPT1 uses below
023780* it in the same run -- open and
023790* stamp the run, process the
023795* day's extract, write and log.
023796*---------------------------------
023800 PROGRAM-BEGIN.
023900     PERFORM OPENING-PROCEDURE.
024000     PERFORM MAIN-PROCESS.
024100     PERFORM CLOSING-PROCEDURE.
024200
024300 PROGRAM-EXIT.
024350*    Unused under normal operation; this paragraph exists so a
024360*    PERFORM ... THRU could EXIT PROGRAM mid-run if this shop
024370*    ever adds an abend-and-stop condition ahead of CLOSING-
024380*    PROCEDURE without having to touch PROGRAM-BEGIN itself.
024400     EXIT PROGRAM.
024500
024600 PROGRAM-DONE.
024650*    Reached only by falling through CLOSING-PROCEDURE -- there
024660*    is no abnormal-termination path out of this program.
024700     STOP RUN.
024800
024850*    Five OUTPUTs plus the one INPUT -- the events extract is
024860*    read once, top to bottom, and every other file is built
024870*    fresh this run; nothing here is ever opened I-O.
024900 OPENING-PROCEDURE.
025000     OPEN INPUT EVENTS-FILE.
025100     OPEN OUTPUT PAYMENT-FILE.
025200     OPEN OUTPUT TRANSACTION-FILE.
025300     OPEN OUTPUT LINK-FILE.
025400     OPEN OUTPUT REPORT-FILE.
025500     PERFORM INIT-RUN-TIMESTAMP.
025600     PERFORM START-NEW-RUNLOG-PAGE.
025700
025750*    The three stores are built entirely in working storage
025760*    while the extract is read and only written out here, all
025770*    at once, after every event has been processed -- this lets
025780*    RECONCILE-RETROACTIVE, below, revisit and update a payment
025790*    that was created earlier in the very same run.
025800 CLOSING-PROCEDURE.
025900     PERFORM WRITE-ALL-STORES.
026000     PERFORM END-LAST-RUNLOG-PAGE.
026100     CLOSE EVENTS-FILE.
026200     CLOSE PAYMENT-FILE.
026300     CLOSE TRANSACTION-FILE.
026400     CLOSE LINK-FILE.
026500     CLOSE REPORT-FILE.
026600     CALL "RECNRPT1".
026700
026800*---------------------------------
026900* 12/29/98 SAO -- CENTURY WINDOW
027000* ADDED BELOW FOR Y2K.
027100*---------------------------------              Y2K9812SAO
027200 INIT-RUN-TIMESTAMP.
027300     ACCEPT RUN-DATE-RAW FROM DATE.
027400     IF RD-YY > 50
027500         MOVE 19 TO RC-CENTURY-WORK
027600     ELSE
027700         MOVE 20 TO RC-CENTURY-WORK.
027800     COMPUTE RUN-TIMESTAMP-CCYY = RC-CENTURY-WORK * 100 + RD-YY.
027900     MOVE RD-MM TO RUN-TIMESTAMP-MM.
028000     MOVE RD-DD TO RUN-TIMESTAMP-DD.
028100     ACCEPT RUN-TIME-RAW FROM TIME.
028200     MOVE RT-HH TO RUN-TIMESTAMP-HH.
028300     MOVE RT-MN TO RUN-TIMESTAMP-MN.
028400     MOVE RT-SS TO RUN-TIMESTAMP-SS.
028500     MOVE RUN-TIMESTAMP(1:10) TO RTL-RUN-DATE.
028600     MOVE RUN-TIMESTAMP(12:8) TO RTL-RUN-TIME.
028700
028800*---------------------------------
028900* Main event loop -- the whole
028920* run is one priming read and
028940* one PERFORM UNTIL, same idiom
028960* RECNRPT1 uses for its own
028980* three load loops below.
029000*---------------------------------
029100 MAIN-PROCESS.
029200     PERFORM READ-NEXT-EVENT-RECORD.
029300     PERFORM PROCESS-ONE-EVENT
029400        UNTIL EVENTS-FILE-AT-END = "Y".
029500
029550*    Priming read / re-read pair -- standard house idiom.
029600 READ-NEXT-EVENT-RECORD.
029700     MOVE "N" TO EVENTS-FILE-AT-END.
029800     READ EVENTS-FILE RECORD
029900         AT END MOVE "Y" TO EVENTS-FILE-AT-END.
030000
030050*    EV-EVENT-TYPE is tested against both 88-levels rather than
030060*    ELSE'd, on the chance a future extract format adds a third
030070*    event type this program should simply skip and log.
030100 PROCESS-ONE-EVENT.
030200     MOVE SPACE TO RL-EVENT-TYPE RL-EVENT-ID RL-OUTCOME.
030300     IF EV-IS-PAYMENT-EVENT
030400         PERFORM PAYMENT-INTAKE-EVENT.
030500     IF EV-IS-TRANSACTION-EVENT
030600         PERFORM TRANSACTION-INTAKE-EVENT.
030700     PERFORM WRITE-RUN-LOG-LINE.
030800     PERFORM READ-NEXT-EVENT-RECORD.
030900
031000*---------------------------------
031100* PAYMENT-INTAKE-EVENT -- one
031200* payment.created event.  Idempotent
031300* on payment id; a new payment is
031400* run back through every unmatched
031500* transaction on hand (REQ AR-178).
031600*---------------------------------              BIL0119CMB
031700 PAYMENT-INTAKE-EVENT.
031800     MOVE "PAY" TO RL-EVENT-TYPE.
031900     MOVE EV-PAY-PAYMENT-ID TO RL-EVENT-ID.
032000     MOVE EV-PAY-PAYMENT-ID TO FP-SEARCH-ID.
032100     PERFORM FIND-PAYMENT-BY-ID.
032200     IF FP-RECORD-FOUND
032300         MOVE "DUPLICATE" TO RL-OUTCOME
032400     ELSE
032500         PERFORM PAYMENT-INTAKE-STORE-AND-RECONCILE.
032600
032650*    RECONCILE-RETROACTIVE is what makes payment intake order-
032660*    independent -- a transaction that settled earlier in this
032670*    same run, before its payment ever arrived, gets matched up
032680*    here instead of being stuck NOT RECONCILED for the day.
032700 PAYMENT-INTAKE-STORE-AND-RECONCILE.
032800     PERFORM CREATE-PAYMENT-FROM-EVENT THRU APPEND-PAYMENT-ENTRY.
032900     PERFORM RECONCILE-RETROACTIVE.
033000     IF RC-RETRO-MATCH-COUNT > 0
033100         PERFORM BUILD-RETRO-MATCHED-OUTCOME
033200     ELSE
033300         MOVE "STORED" TO RL-OUTCOME.
033400
033450*    Run-log outcome text only -- does not affect the match
033460*    itself, which RECONCILE-RETROACTIVE has already completed.
033500 BUILD-RETRO-MATCHED-OUTCOME.
033600     MOVE RC-RETRO-MATCH-COUNT TO RL-RETRO-COUNT-EDIT.
033700     MOVE SPACE TO RL-OUTCOME.
033800     STRING "RETRO-MATCHED " DELIMITED SIZE
033900            RL-RETRO-COUNT-EDIT DELIMITED SIZE
034000         INTO RL-OUTCOME.
034100
034200*---------------------------------
034300* TRANSACTION-INTAKE-EVENT -- one
034400* transaction.settled event.
034500* Idempotent on transaction id.
034600*---------------------------------              BIL0119CMB
034700 TRANSACTION-INTAKE-EVENT.
034800     MOVE "TXN" TO RL-EVENT-TYPE.
034900     MOVE EV-TXN-TRANSACTION-ID TO RL-EVENT-ID.
035000     MOVE EV-TXN-TRANSACTION-ID TO FT-SEARCH-ID.
035100     PERFORM FIND-TRANSACTION-BY-ID.
035200     IF FT-RECORD-FOUND
035300         MOVE "DUPLICATE" TO RL-OUTCOME
035400     ELSE
035500         PERFORM TRANSACTION-INTAKE-STORE-AND-RECONCILE.
035600
035700 TRANSACTION-INTAKE-STORE-AND-RECONCILE.
035800     PERFORM CREATE-TRANSACTION-FROM-EVENT THRU
035850                APPEND-TRANSACTION-ENTRY.
035900     PERFORM RECONCILE-ONE-TRANSACTION.
036000     IF RC-TRANSACTION-WAS-MATCHED = "Y"
036100         MOVE "RECONCILED" TO RL-OUTCOME
036200     ELSE
036300         MOVE "NOT RECONCILED" TO RL-OUTCOME.
036350*    A transaction that goes unmatched here stays unmatched for
036360*    the rest of the run -- unlike a payment, a transaction is
036370*    never revisited after intake; REQ AR-178's retroactive pass
036380*    runs only the other direction, payment arriving after.
036400
036500*---------------------------------
036600* RECONCILE-ONE-TRANSACTION -- the
036700* transaction reconciler.  Tries
036800* reference, then payer-plus-
036900* amount, then (for a reference-
037000* less refund) the payer-only
037100* retroactive-link lookup.  First
037200* hit wins.
037300*---------------------------------
037400 RECONCILE-ONE-TRANSACTION.
037500     MOVE TRANSACTION-TABLE-COUNT TO RC-WORK-TXN-INDEX.
037600     MOVE RC-WORK-TXN-INDEX TO RC-MATCHED-TXN-INDEX.
037700     MOVE "N" TO RC-TRANSACTION-WAS-MATCHED.
037800     MOVE 0 TO RC-MATCHED-PAYMENT-INDEX.
037900     IF TT-REFERENCE(RC-WORK-TXN-INDEX) NOT = SPACE
038000         PERFORM TRY-REFERENCE-MATCH.
038100     IF RC-MATCHED-PAYMENT-INDEX = 0
038200         PERFORM TRY-PAYER-AMOUNT-MATCH-IF-ELIGIBLE.
038300     IF RC-MATCHED-PAYMENT-INDEX = 0
038400         PERFORM TRY-REFUND-MATCH-IF-ELIGIBLE.
038500     IF RC-MATCHED-PAYMENT-INDEX NOT = 0
038600         PERFORM CREATE-LINK-AND-APPLY
038700         MOVE "Y" TO RC-TRANSACTION-WAS-MATCHED.
038800
038850*    Eligible only when the transaction carries no reference at
038860*    all -- a blank reference is this shop's signal that the
038870*    remittance feed never told us which invoice this pays.
038900 TRY-PAYER-AMOUNT-MATCH-IF-ELIGIBLE.
039000     IF TT-REFERENCE(RC-WORK-TXN-INDEX) = SPACE
039100       AND TT-PAYER-NAME(RC-WORK-TXN-INDEX) NOT = SPACE
039200         PERFORM TRY-PAYER-AMOUNT-MATCH.
039300
039350*    A negative TT-AMOUNT is this shop's refund signal -- eligible
039360*    only when, in addition, the payer name is present to search on.
039400 TRY-REFUND-MATCH-IF-ELIGIBLE.
039500     IF TT-AMOUNT(RC-WORK-TXN-INDEX) < 0
039600       AND TT-PAYER-NAME(RC-WORK-TXN-INDEX) NOT = SPACE
039700         PERFORM TRY-REFUND-MATCH.
039800
039900*---------------------------------
040000* Reference match -- same currency,
040100* insertion order, first hit wins.
040200*---------------------------------              AR0151DPK
040300 TRY-REFERENCE-MATCH.
040400     PERFORM TRY-REFERENCE-MATCH-SCAN
040500         VARYING RC-SCAN-IDX FROM 1 BY 1
040600         UNTIL RC-SCAN-IDX > PAYMENT-TABLE-COUNT
040700            OR RC-MATCHED-PAYMENT-INDEX NOT = 0.
040800
040850*    Currency must agree before the reference text is even
040860*    compared -- a reference can collide by coincidence across
040870*    two currencies, and this shop never matches across them.
040900 TRY-REFERENCE-MATCH-SCAN.
041000     IF PT-CURRENCY(RC-SCAN-IDX) = TT-CURRENCY(RC-WORK-TXN-INDEX)
041100         PERFORM TRY-REFERENCE-MATCH-CANDIDATE.
041200
041300 TRY-REFERENCE-MATCH-CANDIDATE.
041400     MOVE TT-REFERENCE(RC-WORK-TXN-INDEX) TO CC-REF-TXN.
041500     MOVE PT-REFERENCE(RC-SCAN-IDX)       TO CC-REF-PAY.
041600     PERFORM CALC-MATCH-REFERENCE.
041700     IF CC-REF-DID-MATCH
041800         MOVE RC-SCAN-IDX TO RC-MATCHED-PAYMENT-INDEX
041900         MOVE CC-MATCH-TYPE-FOUND TO RC-MATCH-TYPE.
042000
042100*---------------------------------
042200* Payer-plus-amount match -- only
042300* tried when the transaction came
042400* in with no reference at all.
042500* Candidate payments are PENDING
042600* or PARTIALLY_PAID, same currency,
042700* insertion order, first hit wins.
042800*---------------------------------              AR0114RLM
042900 TRY-PAYER-AMOUNT-MATCH.
043000     PERFORM TRY-PAYER-AMOUNT-MATCH-SCAN
043100         VARYING RC-SCAN-IDX FROM 1 BY 1
043200         UNTIL RC-SCAN-IDX > PAYMENT-TABLE-COUNT
043300            OR RC-MATCHED-PAYMENT-INDEX NOT = 0.
043400
043500 TRY-PAYER-AMOUNT-MATCH-SCAN.
043600     IF PT-CURRENCY(RC-SCAN-IDX) = TT-CURRENCY(RC-WORK-TXN-INDEX)
043700         PERFORM TRY-PAYER-AMOUNT-MATCH-STATUS-CHECK.
043800
043850*    A FULLY_PAID or OVERPAID payment is never a candidate --
043860*    nothing left for this transaction to apply against.
043900 TRY-PAYER-AMOUNT-MATCH-STATUS-CHECK.
044000     IF PT-STATUS(RC-SCAN-IDX) = "PENDING" OR
044100        PT-STATUS(RC-SCAN-IDX) = "PARTIALLY_PAID"
044200         PERFORM TRY-PAYER-AMOUNT-MATCH-CANDIDATE.
044300
044400 TRY-PAYER-AMOUNT-MATCH-CANDIDATE.
044500     MOVE TT-PAYER-NAME(RC-WORK-TXN-INDEX) TO CC-PAYER-TXN.
044600     MOVE PT-PAYER-NAME(RC-SCAN-IDX)       TO CC-PAYER-PAY.
044700     PERFORM CALC-MATCH-PAYER.
044800     IF CC-PAYER-DID-MATCH
044900         PERFORM BUILD-ABSOLUTE-TRANSACTION-AMOUNT
045000         COMPUTE CC-REMAINING-AMOUNT =
045100                 PT-EXPECTED-AMOUNT(RC-SCAN-IDX) -
045200                 PT-RECEIVED-AMOUNT(RC-SCAN-IDX)
045300         PERFORM CALC-CHECK-AMOUNT-VS-REMAINING
045400         IF CC-AMOUNT-IS-OK
045500             MOVE RC-SCAN-IDX TO RC-MATCHED-PAYMENT-INDEX
045600             MOVE "AMOUNT_ONLY" TO RC-MATCH-TYPE.
045700
045750*    A transaction can arrive negative when it is itself a
045760*    refund or chargeback; the match test below cares only
045770*    about magnitude against the payment's remaining balance.
045800 BUILD-ABSOLUTE-TRANSACTION-AMOUNT.
045900     MOVE TT-AMOUNT(RC-WORK-TXN-INDEX) TO CC-ABSOLUTE-AMOUNT.
046000     IF CC-ABSOLUTE-AMOUNT < 0
046100         MULTIPLY CC-ABSOLUTE-AMOUNT BY -1.
046200
046300*---------------------------------
046400* Refund match -- no reference, so
046500* we walk the links already on the
046600* file (creation order) and see
046700* whose payer this refund belongs
046800* to.  REQ AR-203.
046900*---------------------------------              AR0203TJH
047000 TRY-REFUND-MATCH.
047100     PERFORM TRY-REFUND-MATCH-SCAN
047200         VARYING RC-SCAN-IDX FROM 1 BY 1
047300         UNTIL RC-SCAN-IDX > LINK-TABLE-COUNT
047400            OR RC-MATCHED-PAYMENT-INDEX NOT = 0.
047500
047600 TRY-REFUND-MATCH-SCAN.
047700     MOVE LT-PAYMENT-ID(RC-SCAN-IDX) TO FP-SEARCH-ID.
047800     PERFORM FIND-PAYMENT-BY-ID.
047900     IF FP-RECORD-FOUND
048000         PERFORM TRY-REFUND-MATCH-CANDIDATE.
048100
048200 TRY-REFUND-MATCH-CANDIDATE.
048300     IF PT-CURRENCY(FP-FOUND-INDEX) = TT-CURRENCY(RC-WORK-TXN-INDEX)
048400         PERFORM TRY-REFUND-MATCH-PAYER-CHECK.
048500
048600 TRY-REFUND-MATCH-PAYER-CHECK.
048700     MOVE TT-PAYER-NAME(RC-WORK-TXN-INDEX) TO CC-PAYER-TXN.
048800     MOVE PT-PAYER-NAME(FP-FOUND-INDEX)    TO CC-PAYER-PAY.
048900     PERFORM CALC-MATCH-PAYER.
049000     IF CC-PAYER-DID-MATCH
049100         MOVE FP-FOUND-INDEX TO RC-MATCHED-PAYMENT-INDEX
049200         MOVE "EXACT" TO RC-MATCH-TYPE.
049300
049400*---------------------------------
049500* RECONCILE-RETROACTIVE -- the
049600* payment reconciler.  Runs once
049700* for a brand new payment against
049800* every transaction still sitting
049900* unmatched.  Each match is applied
050000* immediately so the next candidate
050100* sees the updated balance.
050200*---------------------------------              AR0178RLM
050300 RECONCILE-RETROACTIVE.
050400     MOVE PAYMENT-TABLE-COUNT TO RC-WORK-PAY-INDEX.
050500     MOVE 0 TO RC-RETRO-MATCH-COUNT.
050600     PERFORM RECONCILE-RETROACTIVE-ONE
050700         VARYING RC-SCAN-IDX FROM 1 BY 1
050800         UNTIL RC-SCAN-IDX > TRANSACTION-TABLE-COUNT.
050900
051000 RECONCILE-RETROACTIVE-ONE.
051100     IF TT-MATCHED(RC-SCAN-IDX) = "N"
051200         PERFORM RECONCILE-RETROACTIVE-CURRENCY-CHECK.
051300
051400 RECONCILE-RETROACTIVE-CURRENCY-CHECK.
051500     IF TT-CURRENCY(RC-SCAN-IDX) = PT-CURRENCY(RC-WORK-PAY-INDEX)
051600         PERFORM RECONCILE-RETROACTIVE-CANDIDATE.
051700
051750*    Reference tried first, same priority order as the
051760*    transaction-side reconciler above; falls through to the
051770*    payer-plus-amount try only when the reference test misses
051780*    and the transaction itself has no reference to go on.
051800 RECONCILE-RETROACTIVE-CANDIDATE.
051900     MOVE TT-REFERENCE(RC-SCAN-IDX)       TO CC-REF-TXN.
052000     MOVE PT-REFERENCE(RC-WORK-PAY-INDEX) TO CC-REF-PAY.
052100     PERFORM CALC-MATCH-REFERENCE.
052200     IF CC-REF-DID-MATCH
052300         MOVE RC-SCAN-IDX TO RC-MATCHED-TXN-INDEX
052400         MOVE RC-WORK-PAY-INDEX TO RC-MATCHED-PAYMENT-INDEX
052500         MOVE CC-MATCH-TYPE-FOUND TO RC-MATCH-TYPE
052600         PERFORM CREATE-LINK-AND-APPLY
052700         ADD 1 TO RC-RETRO-MATCH-COUNT
052800     ELSE
052900         IF TT-REFERENCE(RC-SCAN-IDX) = SPACE
053000           AND TT-AMOUNT(RC-SCAN-IDX) > 0
053100             PERFORM RECONCILE-RETROACTIVE-AMOUNT-TRY.
053200
053300 RECONCILE-RETROACTIVE-AMOUNT-TRY.
053400     MOVE TT-PAYER-NAME(RC-SCAN-IDX)       TO CC-PAYER-TXN.
053500     MOVE PT-PAYER-NAME(RC-WORK-PAY-INDEX) TO CC-PAYER-PAY.
053600     PERFORM CALC-MATCH-PAYER.
053700     IF CC-PAYER-DID-MATCH
053800         PERFORM RECONCILE-RETROACTIVE-STATUS-CHECK.
053900
054000 RECONCILE-RETROACTIVE-STATUS-CHECK.
054100     IF PT-STATUS(RC-WORK-PAY-INDEX) = "PENDING" OR
054200        PT-STATUS(RC-WORK-PAY-INDEX) = "PARTIALLY_PAID"
054300         PERFORM RECONCILE-RETROACTIVE-AMOUNT-CHECK.
054400
054500 RECONCILE-RETROACTIVE-AMOUNT-CHECK.
054600     PERFORM BUILD-ABSOLUTE-RETRO-AMOUNT.
054700     COMPUTE CC-REMAINING-AMOUNT =
054800             PT-EXPECTED-AMOUNT(RC-WORK-PAY-INDEX) -
054900             PT-RECEIVED-AMOUNT(RC-WORK-PAY-INDEX).
055000     PERFORM CALC-CHECK-AMOUNT-VS-REMAINING.
055100     IF CC-AMOUNT-IS-OK
055200         MOVE RC-SCAN-IDX TO RC-MATCHED-TXN-INDEX
055300         MOVE RC-WORK-PAY-INDEX TO RC-MATCHED-PAYMENT-INDEX
055400         MOVE "AMOUNT_ONLY" TO RC-MATCH-TYPE
055500         PERFORM CREATE-LINK-AND-APPLY
055600         ADD 1 TO RC-RETRO-MATCH-COUNT.
055700
055800 BUILD-ABSOLUTE-RETRO-AMOUNT.
055900     MOVE TT-AMOUNT(RC-SCAN-IDX) TO CC-ABSOLUTE-AMOUNT.
056000     IF CC-ABSOLUTE-AMOUNT < 0
056100         MULTIPLY CC-ABSOLUTE-AMOUNT BY -1.
056200
056300*---------------------------------
056400* CREATE-LINK-AND-APPLY -- shared
056500* by both reconcilers.  Files the
056600* link, flags the transaction
056700* matched, and re-applies the
056800* amount to the payment's running
056900* balance and status.  A payment
057000* found by either scan always
057100* still exists -- this run never
057200* deletes one -- so there is no
057300* "not found" branch here.
057400*---------------------------------
057500 CREATE-LINK-AND-APPLY.
057600     PERFORM GENERATE-LINK-ID.
057700     ADD 1 TO LINK-TABLE-COUNT.
057800     MOVE RC-CANDIDATE-LINK-ID TO LT-LINK-ID(LINK-TABLE-COUNT).
057900     MOVE PT-PAYMENT-ID(RC-MATCHED-PAYMENT-INDEX)
058000                               TO LT-PAYMENT-ID(LINK-TABLE-COUNT).
058100     MOVE TT-TRANSACTION-ID(RC-MATCHED-TXN-INDEX)
058200                               TO LT-TRANSACTION-ID(LINK-TABLE-COUNT).
058300     MOVE RC-MATCH-TYPE        TO LT-MATCH-TYPE(LINK-TABLE-COUNT).
058400     MOVE TT-AMOUNT(RC-MATCHED-TXN-INDEX)
058500                               TO LT-AMOUNT(LINK-TABLE-COUNT).
058600     MOVE SPACE                TO LT-NOTES(LINK-TABLE-COUNT).
058700     IF TT-AMOUNT(RC-MATCHED-TXN-INDEX) < 0
058800         MOVE "Refund" TO LT-NOTES(LINK-TABLE-COUNT).
058900     MOVE RUN-TIMESTAMP        TO LT-CREATED-AT(LINK-TABLE-COUNT).
059000     MOVE "Y" TO TT-MATCHED(RC-MATCHED-TXN-INDEX).
059100     MOVE PT-PAYMENT-ID(RC-MATCHED-PAYMENT-INDEX)
059200          TO TT-MATCHED-TO-PAYMENT-ID(RC-MATCHED-TXN-INDEX).
059300     ADD TT-AMOUNT(RC-MATCHED-TXN-INDEX)
059400         TO PT-RECEIVED-AMOUNT(RC-MATCHED-PAYMENT-INDEX).
059500     MOVE PT-EXPECTED-AMOUNT(RC-MATCHED-PAYMENT-INDEX)
059600         TO CC-EXPECTED-AMOUNT.
059700     MOVE PT-RECEIVED-AMOUNT(RC-MATCHED-PAYMENT-INDEX)
059800         TO CC-RECEIVED-AMOUNT.
059900     PERFORM CALC-PAYMENT-STATUS.
060000     MOVE CC-NEW-STATUS TO PT-STATUS(RC-MATCHED-PAYMENT-INDEX).
060100     MOVE RUN-TIMESTAMP TO PT-UPDATED-AT(RC-MATCHED-PAYMENT-INDEX).
060200
060300*---------------------------------
060400* Key-lookup routines against the
060500* in-memory payment and
060600* transaction tables.
060700*---------------------------------
060800 FIND-PAYMENT-BY-ID.
060900     MOVE "N" TO FP-FOUND-FLAG.
061000     MOVE 0 TO FP-FOUND-INDEX.
061100     PERFORM FIND-PAYMENT-BY-ID-SCAN
061200         VARYING PAY-IDX FROM 1 BY 1
061300         UNTIL PAY-IDX > PAYMENT-TABLE-COUNT
061400            OR FP-FOUND-FLAG = "Y".
061500
061600 FIND-PAYMENT-BY-ID-SCAN.
061700     IF PT-PAYMENT-ID(PAY-IDX) = FP-SEARCH-ID
061800         MOVE "Y" TO FP-FOUND-FLAG
061900         SET FP-FOUND-INDEX TO PAY-IDX.
062000
062100 FIND-TRANSACTION-BY-ID.
062200     MOVE "N" TO FT-FOUND-FLAG.
062300     MOVE 0 TO FT-FOUND-INDEX.
062400     PERFORM FIND-TRANSACTION-BY-ID-SCAN
062500         VARYING TXN-IDX FROM 1 BY 1
062600         UNTIL TXN-IDX > TRANSACTION-TABLE-COUNT
062700            OR FT-FOUND-FLAG = "Y".
062800
062900 FIND-TRANSACTION-BY-ID-SCAN.
063000     IF TT-TRANSACTION-ID(TXN-IDX) = FT-SEARCH-ID
063100         MOVE "Y" TO FT-FOUND-FLAG
063200         SET FT-FOUND-INDEX TO TXN-IDX.
063300
063400*---------------------------------
063500* Record-creation routines --
063600* move the event fields into a
063700* new table entry, defaulting
063800* currency and generating an id
063900* when the event left one blank.
064000*---------------------------------
064100*---------------------------------
064110* 03/02/01 CMB -- CURRENCY DEFAULT
064120* AND BLANK-AMOUNT DEFAULT BOTH
064130* FOLDED IN BELOW; GENERATE-
064140* PAYMENT-ID IS SKIPPED WHEN THE
064145* EVENT ALREADY CARRIES AN ID.
064150*---------------------------------              BIL0131CMB
064200 CREATE-PAYMENT-FROM-EVENT.
064210     MOVE EV-PAY-CURRENCY TO RC-CANDIDATE-CURRENCY.
064220     IF RC-CANDIDATE-CURRENCY = SPACE
064230         MOVE "USD" TO RC-CANDIDATE-CURRENCY.
064235     MOVE ZERO TO RC-CANDIDATE-EXPECTED-AMOUNT.
064236     IF EV-PAY-EXPECTED-AMOUNT IS NUMERIC
064237         MOVE EV-PAY-EXPECTED-AMOUNT
064238                                 TO RC-CANDIDATE-EXPECTED-AMOUNT.
064240     MOVE EV-PAY-PAYMENT-ID TO RC-CANDIDATE-PAYMENT-ID.
064250     IF RC-CANDIDATE-PAYMENT-ID NOT = SPACE
064260         GO TO APPEND-PAYMENT-ENTRY.
065200
065250*    Built as PAY + run date + a run-scoped sequence number, so
065260*    two manually keyed entries filed on the same run date still
065270*    get distinct ids without a shared counter file to maintain.
065300 GENERATE-PAYMENT-ID.
065400     ADD 1 TO RC-PAYMENT-ID-SEQ.
065500     MOVE RC-PAYMENT-ID-SEQ TO RC-PAYMENT-SEQ-EDIT.
065600     MOVE SPACE TO RC-CANDIDATE-PAYMENT-ID.
065700     STRING "PAY" DELIMITED SIZE
065800            RUN-DATE-RAW DELIMITED SIZE
065900            RC-PAYMENT-SEQ-EDIT DELIMITED SIZE
066000         INTO RC-CANDIDATE-PAYMENT-ID.
066100
066150*    New payment always starts PENDING with nothing received --
066160*    RECONCILE-RETROACTIVE, called right after this, is what
066170*    may move it on to PARTIALLY_PAID or FULLY_PAID in place.
066200 APPEND-PAYMENT-ENTRY.
066300     ADD 1 TO PAYMENT-TABLE-COUNT.
066400     MOVE RC-CANDIDATE-PAYMENT-ID
066500                            TO PT-PAYMENT-ID(PAYMENT-TABLE-COUNT).
066600     MOVE EV-PAY-REFERENCE  TO PT-REFERENCE(PAYMENT-TABLE-COUNT).
066700     MOVE RC-CANDIDATE-EXPECTED-AMOUNT
066800                            TO PT-EXPECTED-AMOUNT(PAYMENT-TABLE-COUNT).
066900     MOVE RC-CANDIDATE-CURRENCY
067000                            TO PT-CURRENCY(PAYMENT-TABLE-COUNT).
067100     MOVE EV-PAY-PAYER-NAME TO PT-PAYER-NAME(PAYMENT-TABLE-COUNT).
067200     MOVE EV-PAY-PAYER-EMAIL
067300                            TO PT-PAYER-EMAIL(PAYMENT-TABLE-COUNT).
067400     MOVE EV-PAY-DUE-DATE   TO PT-DUE-DATE(PAYMENT-TABLE-COUNT).
067500     MOVE EV-PAY-DESCRIPTION
067600                            TO PT-DESCRIPTION(PAYMENT-TABLE-COUNT).
067700     MOVE "PENDING"         TO PT-STATUS(PAYMENT-TABLE-COUNT).
067800     MOVE ZERO              TO PT-RECEIVED-AMOUNT(PAYMENT-TABLE-COUNT).
067900     MOVE RUN-TIMESTAMP     TO PT-CREATED-AT(PAYMENT-TABLE-COUNT).
068000     MOVE RUN-TIMESTAMP     TO PT-UPDATED-AT(PAYMENT-TABLE-COUNT).
068100
068200 CREATE-TRANSACTION-FROM-EVENT.
068210     MOVE EV-TXN-CURRENCY TO RC-CANDIDATE-CURRENCY.
068220     IF RC-CANDIDATE-CURRENCY = SPACE
068230         MOVE "USD" TO RC-CANDIDATE-CURRENCY.
068240     MOVE ZERO TO RC-CANDIDATE-TXN-AMOUNT.
068250     IF EV-TXN-AMOUNT IS NUMERIC
068260         MOVE EV-TXN-AMOUNT TO RC-CANDIDATE-TXN-AMOUNT.
068300     MOVE EV-TXN-TRANSACTION-ID TO RC-CANDIDATE-TRANSACTION-ID.
068400     IF RC-CANDIDATE-TRANSACTION-ID NOT = SPACE
068450         GO TO APPEND-TRANSACTION-ENTRY.
069300
069350*    Same scheme as GENERATE-PAYMENT-ID above, TXN prefix
069360*    and its own sequence counter so the two never collide.
069400 GENERATE-TRANSACTION-ID.
069500     ADD 1 TO RC-TRANSACTION-ID-SEQ.
069600     MOVE RC-TRANSACTION-ID-SEQ TO RC-TRANSACTION-SEQ-EDIT.
069700     MOVE SPACE TO RC-CANDIDATE-TRANSACTION-ID.
069800     STRING "TXN" DELIMITED SIZE
069900            RUN-DATE-RAW DELIMITED SIZE
070000            RC-TRANSACTION-SEQ-EDIT DELIMITED SIZE
070100         INTO RC-CANDIDATE-TRANSACTION-ID.
070200
070250*    New transaction always starts unmatched -- RECONCILE-ONE-
070260*    TRANSACTION, called right after this, decides whether it
070270*    leaves intake already linked to a payment.
070300 APPEND-TRANSACTION-ENTRY.
070400     ADD 1 TO TRANSACTION-TABLE-COUNT.
070500     MOVE RC-CANDIDATE-TRANSACTION-ID
070600                    TO TT-TRANSACTION-ID(TRANSACTION-TABLE-COUNT).
070700     MOVE EV-TXN-REFERENCE
070800                    TO TT-REFERENCE(TRANSACTION-TABLE-COUNT).
070900     MOVE RC-CANDIDATE-TXN-AMOUNT
071000                    TO TT-AMOUNT(TRANSACTION-TABLE-COUNT).
071100     MOVE RC-CANDIDATE-CURRENCY
071200                    TO TT-CURRENCY(TRANSACTION-TABLE-COUNT).
071300     MOVE EV-TXN-PAYER-NAME
071400                    TO TT-PAYER-NAME(TRANSACTION-TABLE-COUNT).
071500     MOVE EV-TXN-ACCT-LAST-FOUR
071600                    TO TT-ACCT-LAST-FOUR(TRANSACTION-TABLE-COUNT).
071700     MOVE EV-TXN-SETTLED-AT
071800                    TO TT-SETTLED-AT(TRANSACTION-TABLE-COUNT).
071900     MOVE EV-TXN-BANK-REFERENCE
072000                    TO TT-BANK-REFERENCE(TRANSACTION-TABLE-COUNT).
072100     MOVE "N"       TO TT-MATCHED(TRANSACTION-TABLE-COUNT).
072200     MOVE SPACE
072300             TO TT-MATCHED-TO-PAYMENT-ID(TRANSACTION-TABLE-COUNT).
072400     MOVE RUN-TIMESTAMP
072500                    TO TT-CREATED-AT(TRANSACTION-TABLE-COUNT).
072600
072650*    Same scheme a third time, LNK prefix, its own counter --
072660*    CREATE-LINK-AND-APPLY calls this every time it files a
072670*    new reconciliation link, never the PAY/TXN generators.
072700 GENERATE-LINK-ID.
072800     ADD 1 TO RC-LINK-ID-SEQ.
072900     MOVE RC-LINK-ID-SEQ TO RC-LINK-SEQ-EDIT.
073000     MOVE SPACE TO RC-CANDIDATE-LINK-ID.
073100     STRING "LNK" DELIMITED SIZE
073200            RUN-DATE-RAW DELIMITED SIZE
073300            RC-LINK-SEQ-EDIT DELIMITED SIZE
073400         INTO RC-CANDIDATE-LINK-ID.
073500
073600*---------------------------------
073700* End-of-run file writers --
073800* unload the three in-memory
073900* tables to their output files
074000* in the order built.
074100*---------------------------------
074200 WRITE-ALL-STORES.
074300     PERFORM WRITE-ONE-PAYMENT-RECORD
074400         VARYING RC-SCAN-IDX FROM 1 BY 1
074500         UNTIL RC-SCAN-IDX > PAYMENT-TABLE-COUNT.
074600     PERFORM WRITE-ONE-TRANSACTION-RECORD
074700         VARYING RC-SCAN-IDX FROM 1 BY 1
074800         UNTIL RC-SCAN-IDX > TRANSACTION-TABLE-COUNT.
074900     PERFORM WRITE-ONE-LINK-RECORD
075000         VARYING RC-SCAN-IDX FROM 1 BY 1
075100         UNTIL RC-SCAN-IDX > LINK-TABLE-COUNT.
075200
075250*    Field-by-field, PAYMENT-RECORD order -- same discipline
075260*    RECNRPT1's own load loops use on the way back in.
075300 WRITE-ONE-PAYMENT-RECORD.
075400     MOVE SPACE TO PAYMENT-RECORD.
075500     MOVE PT-PAYMENT-ID(RC-SCAN-IDX)      TO PY-PAYMENT-ID.
075600     MOVE PT-REFERENCE(RC-SCAN-IDX)       TO PY-REFERENCE.
075700     MOVE PT-EXPECTED-AMOUNT(RC-SCAN-IDX) TO PY-EXPECTED-AMOUNT.
075800     MOVE PT-CURRENCY(RC-SCAN-IDX)        TO PY-CURRENCY.
075900     MOVE PT-PAYER-NAME(RC-SCAN-IDX)      TO PY-PAYER-NAME.
076000     MOVE PT-PAYER-EMAIL(RC-SCAN-IDX)     TO PY-PAYER-EMAIL.
076100     MOVE PT-DUE-DATE(RC-SCAN-IDX)        TO PY-DUE-DATE.
076200     MOVE PT-DESCRIPTION(RC-SCAN-IDX)     TO PY-DESCRIPTION.
076300     MOVE PT-STATUS(RC-SCAN-IDX)          TO PY-STATUS.
076400     MOVE PT-RECEIVED-AMOUNT(RC-SCAN-IDX) TO PY-RECEIVED-AMOUNT.
076500     MOVE PT-CREATED-AT(RC-SCAN-IDX)      TO PY-CREATED-AT.
076600     MOVE PT-UPDATED-AT(RC-SCAN-IDX)      TO PY-UPDATED-AT.
076700     WRITE PAYMENT-RECORD.
076800
076850*    Same field-by-field discipline, TRANSACTION-RECORD order.
076900 WRITE-ONE-TRANSACTION-RECORD.
077000     MOVE SPACE TO TRANSACTION-RECORD.
077100     MOVE TT-TRANSACTION-ID(RC-SCAN-IDX)  TO TX-TRANSACTION-ID.
077200     MOVE TT-REFERENCE(RC-SCAN-IDX)       TO TX-REFERENCE.
077300     MOVE TT-AMOUNT(RC-SCAN-IDX)          TO TX-AMOUNT.
077400     MOVE TT-CURRENCY(RC-SCAN-IDX)        TO TX-CURRENCY.
077500     MOVE TT-PAYER-NAME(RC-SCAN-IDX)      TO TX-PAYER-NAME.
077600     MOVE TT-ACCT-LAST-FOUR(RC-SCAN-IDX)  TO TX-ACCT-LAST-FOUR.
077700     MOVE TT-SETTLED-AT(RC-SCAN-IDX)      TO TX-SETTLED-AT.
077800     MOVE TT-BANK-REFERENCE(RC-SCAN-IDX)  TO TX-BANK-REFERENCE.
077900     MOVE TT-MATCHED(RC-SCAN-IDX)         TO TX-MATCHED.
078000     MOVE TT-MATCHED-TO-PAYMENT-ID(RC-SCAN-IDX)
078100                                    TO TX-MATCHED-TO-PAYMENT-ID.
078200     MOVE TT-CREATED-AT(RC-SCAN-IDX)      TO TX-CREATED-AT.
078300     WRITE TRANSACTION-RECORD.
078400
078450*    Smallest of the three layouts, same habit a third time.
078500 WRITE-ONE-LINK-RECORD.
078600     MOVE SPACE TO LINK-RECORD.
078700     MOVE LT-LINK-ID(RC-SCAN-IDX)         TO LK-LINK-ID.
078800     MOVE LT-PAYMENT-ID(RC-SCAN-IDX)      TO LK-PAYMENT-ID.
078900     MOVE LT-TRANSACTION-ID(RC-SCAN-IDX)  TO LK-TRANSACTION-ID.
079000     MOVE LT-MATCH-TYPE(RC-SCAN-IDX)      TO LK-MATCH-TYPE.
079100     MOVE LT-AMOUNT(RC-SCAN-IDX)          TO LK-AMOUNT.
079200     MOVE LT-NOTES(RC-SCAN-IDX)           TO LK-NOTES.
079300     MOVE LT-CREATED-AT(RC-SCAN-IDX)      TO LK-CREATED-AT.
079400     WRITE LINK-RECORD.
079500
079600*---------------------------------
079700* Run-log print routines, adapted
079800* from the shop's standard
079900* printer paging paragraphs.
080000*---------------------------------
080050*    One line per event processed, written as the event is
080060*    handled rather than buffered -- a run that abends partway
080070*    through still leaves a log of everything done up to then.
080100 WRITE-RUN-LOG-LINE.
080200     IF RUNLOG-LINE-COUNT > RUNLOG-MAXIMUM-LINES
080300         PERFORM START-NEXT-RUNLOG-PAGE.
080400     MOVE SPACE TO RUNLOG-DETAIL-LINE.
080500     MOVE RL-EVENT-TYPE TO RDL-EVENT-TYPE.
080600     MOVE RL-EVENT-ID   TO RDL-EVENT-ID.
080700     MOVE RL-OUTCOME    TO RDL-OUTCOME.
080800     MOVE RUNLOG-DETAIL-LINE TO REPORT-RECORD.
080900     PERFORM WRITE-TO-REPORT.
081000
081050*    Every WRITE to REPORT-OUT funnels through here so the
081060*    line count stays in step with the actual page content.
081100 WRITE-TO-REPORT.
081200     WRITE REPORT-RECORD BEFORE ADVANCING 1.
081300     ADD 1 TO RUNLOG-LINE-COUNT.
081400
081500 RUNLOG-LINE-FEED.
081600     MOVE SPACE TO REPORT-RECORD.
081700     PERFORM WRITE-TO-REPORT.
081800
081900 START-NEXT-RUNLOG-PAGE.
082000     PERFORM END-LAST-RUNLOG-PAGE.
082100     PERFORM START-NEW-RUNLOG-PAGE.
082200
082250*    Title and column-heading lines, same sequence as the
082260*    listing and statistics pages RECNRPT1 starts, below.
082300 START-NEW-RUNLOG-PAGE.
082400     ADD 1 TO RUNLOG-PAGE-NUMBER.
082500     MOVE RUNLOG-PAGE-NUMBER TO RTL-PAGE-NUMBER.
082600     MOVE RUNLOG-TITLE-LINE TO REPORT-RECORD.
082700     PERFORM WRITE-TO-REPORT.
082800     PERFORM RUNLOG-LINE-FEED.
082900     MOVE RUNLOG-COLUMN-LINE TO REPORT-RECORD.
083000     PERFORM WRITE-TO-REPORT.
083100     PERFORM RUNLOG-LINE-FEED.
083200
083250*    Guards the very first call, before page 1 exists, from
083260*    throwing a blank page at the top of the run log.
083300 END-LAST-RUNLOG-PAGE.
083400     IF RUNLOG-PAGE-NUMBER > 0
083500         PERFORM RUNLOG-FORM-FEED.
083600     MOVE ZERO TO RUNLOG-LINE-COUNT.
083700
083800 RUNLOG-FORM-FEED.
083900     MOVE SPACE TO REPORT-RECORD.
084000     WRITE REPORT-RECORD BEFORE ADVANCING PAGE.
084100
084200*---------------------------------
084300* Status-calculator and matching-
084400* rule paragraphs shared with
084500* RECNRPT1's statistics build.
084600*---------------------------------              BIL0087TJH
084700     COPY "PLCALC01.CBL".
