000100*---------------------------------
000200* WSSTOR01.CBL
000300* In-memory payment, transaction
000400* and reconciliation-link stores
000500* for one reconciliation batch
000600* run. Tables are searched by
000700* key in insertion order -- this
000800* shop keeps no indexed master
000900* for the reconciliation files,
001000* the run is small enough to
001100* hold entirely in storage.
001200*---------------------------------
001300 77  PAYMENT-TABLE-COUNT          PIC 9(7) COMP.
001400 77  TRANSACTION-TABLE-COUNT      PIC 9(7) COMP.
001500 77  LINK-TABLE-COUNT             PIC 9(7) COMP.
001600
001700 01  PAYMENT-TABLE.
001800     05  PAYMENT-ENTRY OCCURS 2000 TIMES
001900             INDEXED BY PAY-IDX.
002000         10  PT-PAYMENT-ID            PIC X(20).
002100         10  PT-REFERENCE             PIC X(20).
002200         10  PT-EXPECTED-AMOUNT       PIC S9(9)V99.
002300         10  PT-CURRENCY              PIC X(3).
002400         10  PT-PAYER-NAME            PIC X(30).
002500         10  PT-PAYER-EMAIL           PIC X(40).
002600         10  PT-DUE-DATE              PIC X(10).
002700         10  PT-DESCRIPTION           PIC X(40).
002800         10  PT-STATUS                PIC X(14).
002900         10  PT-RECEIVED-AMOUNT       PIC S9(9)V99.
003000         10  PT-CREATED-AT            PIC X(19).
003100         10  PT-UPDATED-AT            PIC X(19).
003110         10  FILLER                   PIC X(13).
003200
003300 01  TRANSACTION-TABLE.
003400     05  TRANSACTION-ENTRY OCCURS 2000 TIMES
003500             INDEXED BY TXN-IDX.
003600         10  TT-TRANSACTION-ID        PIC X(20).
003700         10  TT-REFERENCE             PIC X(20).
003800         10  TT-AMOUNT                PIC S9(9)V99.
003900         10  TT-CURRENCY              PIC X(3).
004000         10  TT-PAYER-NAME            PIC X(30).
004100         10  TT-ACCT-LAST-FOUR        PIC X(4).
004200         10  TT-SETTLED-AT            PIC X(19).
004300         10  TT-BANK-REFERENCE        PIC X(20).
004400         10  TT-MATCHED               PIC X(1).
004500         10  TT-MATCHED-TO-PAYMENT-ID PIC X(20).
004600         10  TT-CREATED-AT            PIC X(19).
004650         10  FILLER                   PIC X(43).
004700
004800 01  LINK-TABLE.
004900     05  LINK-ENTRY OCCURS 4000 TIMES
005000             INDEXED BY LNK-IDX.
005100         10  LT-LINK-ID               PIC X(24).
005200         10  LT-PAYMENT-ID            PIC X(20).
005300         10  LT-TRANSACTION-ID        PIC X(20).
005400         10  LT-MATCH-TYPE            PIC X(11).
005500         10  LT-AMOUNT                PIC S9(9)V99.
005600         10  LT-NOTES                 PIC X(20).
005700         10  LT-CREATED-AT            PIC X(19).
005750         10  FILLER                   PIC X(15).
