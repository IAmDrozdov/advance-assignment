000100*---------------------------------
000200* SLTXN01.CBL
000300* FILE-CONTROL entry for the
000400* settled-transaction store
000500* output file.
000600*---------------------------------
000700     SELECT TRANSACTION-FILE
000800         ASSIGN TO "TRANSACTIONS-OUT"
000900         ORGANIZATION IS SEQUENTIAL.
