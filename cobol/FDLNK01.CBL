000100*---------------------------------
000200* FDLNK01.CBL
000300* Record layout for the
000400* reconciliation-link store
000500* output file. One record per
000600* transaction matched against a
000700* payment, written in the order
000800* the match was made.
000900*---------------------------------
001000 FD  LINK-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  LINK-RECORD.
001300     05  LK-LINK-ID               PIC X(24).
001400     05  LK-PAYMENT-ID            PIC X(20).
001500     05  LK-TRANSACTION-ID        PIC X(20).
001600     05  LK-MATCH-TYPE            PIC X(11).
001700         88  LK-MATCH-IS-EXACT       VALUE "EXACT".
001800         88  LK-MATCH-IS-FUZZY-REF   VALUE "FUZZY_REF".
001900         88  LK-MATCH-IS-AMOUNT-ONLY VALUE "AMOUNT_ONLY".
002000     05  LK-AMOUNT                PIC S9(9)V99.
002100     05  LK-NOTES                 PIC X(20).
002200     05  LK-CREATED-AT            PIC X(19).
002300     05  FILLER                   PIC X(15).
