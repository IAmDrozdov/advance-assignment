000100*---------------------------------
000200* WSCALC01.CBL
000300* Working fields for the status
000400* calculator and the reference,
000500* payer and amount matching
000600* rules shared by the
000700* transaction and payment
000800* reconcilers. Paragraphs that
000900* use these fields are copied
001000* in from PLCALC01.CBL.
001100*---------------------------------
001200 77  CC-FEE-TOLERANCE-PCT         PIC 9V99 VALUE 1.00.
001300
001400*---------------------------------
001500* CALC-PAYMENT-STATUS works on
001600* these two and returns the
001700* result in CC-NEW-STATUS.
001800*---------------------------------
001900 77  CC-EXPECTED-AMOUNT           PIC S9(9)V99.
002000 77  CC-RECEIVED-AMOUNT           PIC S9(9)V99.
002100 77  CC-NEW-STATUS                PIC X(14).
002200
002300*---------------------------------
002400* CALC-TOLERANCE takes the base
002500* amount in CC-TOLERANCE-BASE and
002600* returns CC-TOLERANCE-AMOUNT
002700* rounded to 2 decimals. The 4
002800* decimal working value is kept
002900* in CC-TOLERANCE-RAW.
003000*---------------------------------
003100 77  CC-TOLERANCE-BASE            PIC S9(9)V99.
003200 77  CC-TOLERANCE-RAW             PIC S9(9)V9999.
003300 77  CC-TOLERANCE-AMOUNT          PIC S9(9)V99.
003400
003500*---------------------------------
003600* CALC-MATCH-REFERENCE compares
003700* CC-REF-TXN against CC-REF-PAY
003800* and returns CC-REF-MATCH-FLAG
003900* and, when matched,
004000* CC-MATCH-TYPE-FOUND.
004100*---------------------------------
004200 77  CC-REF-TXN                   PIC X(20).
004300 77  CC-REF-PAY                   PIC X(20).
004400 77  CC-NORM-INPUT                PIC X(20).
004410 77  CC-NORM-OUTPUT               PIC X(20).
004420 77  CC-NORM-WORK                 PIC X(20).
004600 77  CC-NORM-TXN                  PIC X(20).
004700 77  CC-NORM-PAY                  PIC X(20).
004800 77  CC-NORM-FROM                 PIC 9(2) COMP.
004900 77  CC-NORM-TO                   PIC 9(2) COMP.
005000 77  CC-REF-MATCH-FLAG            PIC X VALUE "N".
005100     88  CC-REF-DID-MATCH         VALUE "Y".
005200 77  CC-MATCH-TYPE-FOUND          PIC X(11) VALUE SPACE.
005300
005400*---------------------------------
005500* CALC-MATCH-PAYER compares
005600* CC-PAYER-TXN against
005700* CC-PAYER-PAY and returns
005800* CC-PAYER-MATCH-FLAG.
005900*---------------------------------
006000 77  CC-PAYER-TXN                 PIC X(30).
006100 77  CC-PAYER-PAY                 PIC X(30).
006200 77  CC-PAYER-TXN-LOWER           PIC X(30).
006300 77  CC-PAYER-PAY-LOWER           PIC X(30).
006400 77  CC-PAYER-TXN-LEN             PIC 9(2) COMP.
006500 77  CC-PAYER-PAY-LEN             PIC 9(2) COMP.
006600 77  CC-SEARCH-POSITION           PIC 9(2) COMP.
006700 77  CC-SEARCH-LIMIT              PIC 9(2) COMP.
006750 77  CC-LENGTH-DONE                PIC X VALUE "N".
006800 77  CC-PAYER-MATCH-FLAG          PIC X VALUE "N".
006900     88  CC-PAYER-DID-MATCH       VALUE "Y".
007000
007100*---------------------------------
007200* CALC-CHECK-AMOUNT-VS-REMAINING
007300* works on these three and
007400* returns CC-AMOUNT-IS-ACCEPTABLE.
007500*---------------------------------
007600 77  CC-REMAINING-AMOUNT          PIC S9(9)V99.
007700 77  CC-ABSOLUTE-AMOUNT           PIC S9(9)V99.
007800 77  CC-REMAINING-LESS-TOLERANCE  PIC S9(9)V99.
007900 77  CC-AMOUNT-IS-ACCEPTABLE      PIC X VALUE "N".
008000     88  CC-AMOUNT-IS-OK          VALUE "Y".
