000100*---------------------------------
000200* SLLNK01.CBL
000300* FILE-CONTROL entry for the
000400* reconciliation-link store
000500* output file.
000600*---------------------------------
000700     SELECT LINK-FILE
000800         ASSIGN TO "LINKS-OUT"
000900         ORGANIZATION IS SEQUENTIAL.
