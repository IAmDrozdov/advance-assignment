000100*---------------------------------
000200* SLRPT01.CBL
000300* FILE-CONTROL entry for the
000400* reconciliation run report.
000500*---------------------------------
000600     SELECT REPORT-FILE
000700         ASSIGN TO PRINTER
000800         ORGANIZATION IS LINE SEQUENTIAL.
