000100*---------------------------------
000200* FDPAY01.CBL
000300* Record layout for the payment
000400* store output file. One record
000500* per expected payment, written
000600* in the order payments were
000700* first seen.
000800*---------------------------------
000900 FD  PAYMENT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  PAYMENT-RECORD.
001200     05  PY-PAYMENT-ID            PIC X(20).
001300     05  PY-REFERENCE             PIC X(20).
001400     05  PY-EXPECTED-AMOUNT       PIC S9(9)V99.
001500     05  PY-CURRENCY              PIC X(3).
001600     05  PY-PAYER-NAME            PIC X(30).
001700     05  PY-PAYER-EMAIL           PIC X(40).
001800     05  PY-DUE-DATE              PIC X(10).
001900     05  PY-DESCRIPTION           PIC X(40).
002000     05  PY-STATUS                PIC X(14).
002100         88  PY-STATUS-PENDING        VALUE "PENDING".
002200         88  PY-STATUS-PARTIALLY-PAID VALUE "PARTIALLY_PAID".
002300         88  PY-STATUS-FULLY-PAID     VALUE "FULLY_PAID".
002400         88  PY-STATUS-OVERPAID       VALUE "OVERPAID".
002500     05  PY-RECEIVED-AMOUNT       PIC S9(9)V99.
002600     05  PY-CREATED-AT            PIC X(19).
002700     05  PY-UPDATED-AT            PIC X(19).
002800     05  FILLER                   PIC X(13).
