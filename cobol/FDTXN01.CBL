000100*---------------------------------
000200* FDTXN01.CBL
000300* Record layout for the settled
000400* transaction store output file.
000500* One record per settled bank
000600* transaction, negative amount
000700* means a refund.
000800*---------------------------------
000900 FD  TRANSACTION-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  TRANSACTION-RECORD.
001200     05  TX-TRANSACTION-ID        PIC X(20).
001300     05  TX-REFERENCE             PIC X(20).
001400     05  TX-AMOUNT                PIC S9(9)V99.
001500     05  TX-CURRENCY              PIC X(3).
001600     05  TX-PAYER-NAME            PIC X(30).
001700     05  TX-ACCT-LAST-FOUR        PIC X(4).
001800     05  TX-SETTLED-AT            PIC X(19).
001900     05  TX-BANK-REFERENCE        PIC X(20).
002000     05  TX-MATCHED               PIC X(1).
002100         88  TX-IS-MATCHED        VALUE "Y".
002200         88  TX-IS-NOT-MATCHED    VALUE "N".
002300     05  TX-MATCHED-TO-PAYMENT-ID PIC X(20).
002400     05  TX-CREATED-AT            PIC X(19).
002500     05  FILLER                   PIC X(43).
