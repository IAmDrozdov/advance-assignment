000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RECNRPT1.
000300 AUTHOR. R L MCNALLY.
000400 INSTALLATION. GREENLEAF BILLING SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN. 04/25/1988.
000600 DATE-COMPILED. 08/02/1996.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800*---------------------------------
000900* RECNRPT1 -- RECONCILIATION RUN REPORT.
001000*
001100* CALLED BY RECNBAT1 AFTER THE PAYMENT, TRANSACTION AND
001200* LINK STORES HAVE BEEN WRITTEN AND THE RUN LOG SECTION
001300* OF REPORT-OUT HAS BEEN CLOSED OUT.  THIS PROGRAM REREADS
001400* THE THREE OUTPUT FILES, REBUILDS THE SAME IN-MEMORY
001500* TABLES AND APPENDS TWO MORE SECTIONS TO REPORT-OUT --
001600* THE PAYMENT LISTING AND THE STATISTICS BLOCK -- SO THE
001700* FULL RUN REPORT COMES OUT AS ONE PRINT FILE.
001800*---------------------------------
001900*---------------------------------
002000* CHANGE LOG
002100*---------------------------------
002200* 04/25/88  RLM   ORIGINAL PROGRAM.  PAYMENT LISTING ONLY.
002300* 02/08/90  DPK   STATUS COLUMN ADDED TO THE LISTING TO
002400*                 MATCH THE NEW PAYMENT STATUS FIELD.
002500* 09/23/91  RLM   STATISTICS BLOCK ADDED -- COUNTS BY
002600*                 STATUS AND MATCH RATE FOR THE DAILY
002700*                 RECONCILIATION MEETING.  REQ AR-179.
002800* 08/02/96  SAO   CURRENCY COLUMN ADDED TO THE LISTING.
002810* 11/18/99  SAO   Y2K REVIEW -- LISTING AND STATISTICS
002820*                 SECTIONS CONFIRMED CLEAN, NO DATE
002830*                 ARITHMETIC IN THIS PROGRAM.  NO CODE
002840*                 CHANGE REQUIRED.
002850* 04/09/03  CMB   PER-PAYMENT LINK DETAIL ADDED UNDER
002860*                 EACH LISTING LINE -- THE RECONCILIATION
002870*                 DESK WANTED TO SEE WHICH TRANSACTIONS
002880*                 SETTLED EACH INVOICE WITHOUT PULLING
002890*                 THE LINKS FILE SEPARATELY.  REQ BIL-0142.
002900*---------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003150*    C01 ties the printer's top-of-form channel to the form-
003160*    feed WRITEs below, same as every printer program here.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003550*    This program opens the same three stores RECNBAT1 wrote
003560*    plus the run report -- the SELECT copybooks are shared
003570*    between the two programs so the ASSIGN clauses can never
003580*    drift out of step with each other.
003600
003700     COPY "SLPAY01.CBL".
003800
003900     COPY "SLTXN01.CBL".
004000
004100     COPY "SLLNK01.CBL".
004200
004300     COPY "SLRPT01.CBL".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004650*    Record layouts copied in, not retyped -- same copybooks
004660*    RECNBAT1 used to write these three files.
004700
004800     COPY "FDPAY01.CBL".
004900
005000     COPY "FDTXN01.CBL".
005100
005200     COPY "FDLNK01.CBL".
005300
005400*---------------------------------
005500* REPORT-OUT is reopened EXTEND --
005600* the run log section written by
005700* RECNBAT1 is already on the file
005800* and is left exactly as it was.
005900*---------------------------------
006000 FD  REPORT-FILE
006100     LABEL RECORDS ARE OMITTED.
006200 01  REPORT-RECORD                PIC X(133).
006300
006400 WORKING-STORAGE SECTION.
006500
006550*    Same table copybook RECNBAT1 uses -- OCCURS sizes and
006560*    the PT-/TT-/LT- field names must stay one copybook so
006570*    the two programs never argue about a table's shape.
006600     COPY "WSSTOR01.CBL".
006700
006800*---------------------------------
006900* Load-loop controls for the
007000* three input files.
007100*---------------------------------
007200 77  PAYMENTS-FILE-AT-END         PIC X VALUE "N".
007300 77  TRANSACTIONS-FILE-AT-END     PIC X VALUE "N".
007400 77  LINKS-FILE-AT-END            PIC X VALUE "N".
007500
007600 77  RP-SCAN-IDX                  PIC 9(7) COMP VALUE 0.
007650 77  RP-LINK-IDX                  PIC 9(7) COMP VALUE 0.
007700
007800*---------------------------------
007900* Statistics counters.
008000*---------------------------------
008100 77  ST-TOTAL-PAYMENTS            PIC 9(7) COMP VALUE 0.
008200 77  ST-COUNT-PENDING             PIC 9(7) COMP VALUE 0.
008300 77  ST-COUNT-PARTIAL             PIC 9(7) COMP VALUE 0.
008400 77  ST-COUNT-FULLY-PAID          PIC 9(7) COMP VALUE 0.
008500 77  ST-COUNT-OVERPAID            PIC 9(7) COMP VALUE 0.
008600 77  ST-TOTAL-TRANSACTIONS        PIC 9(7) COMP VALUE 0.
008700 77  ST-COUNT-MATCHED             PIC 9(7) COMP VALUE 0.
008800 77  ST-COUNT-UNMATCHED           PIC 9(7) COMP VALUE 0.
008900 77  ST-TOTAL-LINKS               PIC 9(7) COMP VALUE 0.
009000
009100*---------------------------------
009200* Payment-listing print section.
009300*---------------------------------
009400 77  PLIST-LINE-COUNT             PIC 999 COMP VALUE 0.
009500 77  PLIST-PAGE-NUMBER            PIC 9999 COMP VALUE 0.
009600 77  PLIST-MAXIMUM-LINES          PIC 999 VALUE 55.
009700
009750*---------------------------------
009760* Title line, one per page of the
009770* listing -- page number fills in
009780* at print time, everything else
009790* is constant spacing and text.
009795*---------------------------------
009800 01  PLIST-TITLE-LINE.
009900     05  FILLER                   PIC X(40) VALUE SPACE.
010000     05  FILLER                   PIC X(30) VALUE "PAYMENT LISTING".
010100     05  FILLER                   PIC X(48) VALUE SPACE.
010200     05  FILLER                   PIC X(5) VALUE "PAGE:".
010300     05  PTL-PAGE-NUMBER          PIC ZZZ9.
010400     05  FILLER                   PIC X(6) VALUE SPACE.
010500
010550*    Dashed rule under the title -- REDEFINES rather than a
010555*    second 01 so the 133-byte print width is declared once.
010600 01  PLIST-UNDERLINE-LINE REDEFINES PLIST-TITLE-LINE.
010700     05  PUL-DASHES               PIC X(133).
010800
010850*    Column headings -- laid out to line up with PLIST-DETAIL-
010860*    LINE below, field for field.
010900 01  PLIST-COLUMN-LINE.
011000     05  FILLER                   PIC X(3) VALUE SPACE.
011100     05  FILLER                   PIC X(20) VALUE "PAYMENT ID".
011200     05  FILLER                   PIC X(2) VALUE SPACE.
011300     05  FILLER                   PIC X(20) VALUE "REFERENCE".
011400     05  FILLER                   PIC X(2) VALUE SPACE.
011500     05  FILLER                   PIC X(3) VALUE "CUR".
011600     05  FILLER                   PIC X(2) VALUE SPACE.
011700     05  FILLER                   PIC X(15) VALUE "EXPECTED AMT".
011800     05  FILLER                   PIC X(2) VALUE SPACE.
011900     05  FILLER                   PIC X(15) VALUE "RECEIVED AMT".
012000     05  FILLER                   PIC X(2) VALUE SPACE.
012100     05  FILLER                   PIC X(14) VALUE "STATUS".
012200     05  FILLER                   PIC X(33) VALUE SPACE.
012300
012350*    One detail line per payment -- the column order here
012360*    must track PLIST-COLUMN-LINE above, field for field.
012400 01  PLIST-DETAIL-LINE.
012500     05  FILLER                   PIC X(3) VALUE SPACE.
012600     05  PLD-PAYMENT-ID           PIC X(20).
012700     05  FILLER                   PIC X(2) VALUE SPACE.
012800     05  PLD-REFERENCE            PIC X(20).
012900     05  FILLER                   PIC X(2) VALUE SPACE.
013000     05  PLD-CURRENCY             PIC X(3).
013100     05  FILLER                   PIC X(2) VALUE SPACE.
013200     05  PLD-EXPECTED-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.
013300     05  FILLER                   PIC X(2) VALUE SPACE.
013400     05  PLD-RECEIVED-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.
013500     05  FILLER                   PIC X(2) VALUE SPACE.
013600     05  PLD-STATUS               PIC X(14).
013700     05  FILLER                   PIC X(33) VALUE SPACE.
013710
013720*---------------------------------
013730* Per-payment link-detail line --
013740* one per reconciliation link,
013750* printed indented under the
013760* payment it belongs to, in the
013770* order the link was created.
013780*---------------------------------              BIL0142CMB
013790 01  PLIST-LINK-LINE.
013800     05  FILLER                   PIC X(6) VALUE SPACE.
013810     05  FILLER                   PIC X(7) VALUE "-LINK: ".
013820     05  PLK-TRANSACTION-ID       PIC X(20).
013830     05  FILLER                   PIC X(2) VALUE SPACE.
013840     05  PLK-MATCH-TYPE           PIC X(11).
013850     05  FILLER                   PIC X(2) VALUE SPACE.
013860     05  PLK-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
013870     05  FILLER                   PIC X(2) VALUE SPACE.
013880     05  PLK-NOTES                PIC X(20).
013890     05  FILLER                   PIC X(2) VALUE SPACE.
013900     05  PLK-CREATED-AT           PIC X(19).
013910     05  FILLER                   PIC X(27) VALUE SPACE.
013920
013930*---------------------------------
014000* Statistics-block print section.
014100*---------------------------------
014200 77  STATS-LINE-COUNT             PIC 999 COMP VALUE 0.
014300 77  STATS-PAGE-NUMBER            PIC 9999 COMP VALUE 0.
014400 77  STATS-MAXIMUM-LINES          PIC 999 VALUE 55.
014500
014550*    Title line for the stats page -- same layout habit as
014555*    PLIST-TITLE-LINE above, different caption text.
014600 01  STATS-TITLE-LINE.
014700     05  FILLER                   PIC X(40) VALUE SPACE.
014800     05  FILLER                   PIC X(30)
014900         VALUE "PAYMENT RECONCILIATION STATS".
015000     05  FILLER                   PIC X(48) VALUE SPACE.
015100     05  FILLER                   PIC X(5) VALUE "PAGE:".
015200     05  STTL-PAGE-NUMBER         PIC ZZZ9.
015300     05  FILLER                   PIC X(6) VALUE SPACE.
015310
015320 01  STATS-TITLE-UNDERLINE-LINE REDEFINES STATS-TITLE-LINE.
015330     05  STUL-DASHES              PIC X(133).
015400
015450*    One labeled value per STATS-LINE -- STL-LABEL is moved a
015460*    fresh caption before every WRITE-STATS-LINE, below.
015500 01  STATS-LINE.
015600     05  FILLER                   PIC X(3) VALUE SPACE.
015700     05  STL-LABEL                PIC X(30) VALUE SPACE.
015800     05  FILLER                   PIC X(5) VALUE SPACE.
015900     05  STL-VALUE                PIC ZZZ,ZZ9.
016000     05  FILLER                   PIC X(88) VALUE SPACE.
016100
016200 01  STATS-RULE-LINE REDEFINES STATS-LINE.
016300     05  SRL-DASHES               PIC X(133).
016400
016500 PROCEDURE DIVISION.
016550*---------------------------------
016560* Standard three-paragraph top --
016570* open/load, run the report
016580* sections, close.  Same shape
016590* RECNBAT1 uses; this shop does
016595* not mix OPEN/CLOSE into the
016596* main line once a program has
016597* more than a couple of files.
016598*---------------------------------
016600 PROGRAM-BEGIN.
016700     PERFORM OPENING-PROCEDURE.
016800     PERFORM MAIN-PROCESS.
016900     PERFORM CLOSING-PROCEDURE.
017000
017100 PROGRAM-EXIT.
017150*    Unused while RECNRPT1 is CALLed as a subprogram off the
017160*    end of RECNBAT1's run; kept for the day this report is
017170*    split out and run standalone from its own JCL step.
017200     EXIT PROGRAM.
017300
017400 PROGRAM-DONE.
017500     STOP RUN.
017600
017650*---------------------------------
017660* OPENING-PROCEDURE -- open the
017670* three stores RECNBAT1 wrote
017680* plus REPORT-OUT (EXTEND, so
017690* the run-log section already
017695* on the file is untouched),
017696* then load every record of
017697* each store into working
017698* storage before a single
017699* report line is printed.
017701*---------------------------------
017702 OPENING-PROCEDURE.
017800     OPEN INPUT PAYMENT-FILE.
017900     OPEN INPUT TRANSACTION-FILE.
018000     OPEN INPUT LINK-FILE.
018100     OPEN EXTEND REPORT-FILE.
018200     MOVE 0 TO PAYMENT-TABLE-COUNT.
018300     MOVE 0 TO TRANSACTION-TABLE-COUNT.
018400     MOVE 0 TO LINK-TABLE-COUNT.
018500     PERFORM LOAD-ALL-PAYMENTS.
018600     PERFORM LOAD-ALL-TRANSACTIONS.
018700     PERFORM LOAD-ALL-LINKS.
018800
018850*    CLOSING-PROCEDURE -- mirror image of the opens above.
018900 CLOSING-PROCEDURE.
019000     CLOSE PAYMENT-FILE.
019100     CLOSE TRANSACTION-FILE.
019200     CLOSE LINK-FILE.
019300     CLOSE REPORT-FILE.
019400
019500*---------------------------------
019600* Load-loop paragraphs -- rebuild
019700* the same tables RECNBAT1 wrote,
019800* in the order they were written.
019810* Three near-identical families
019820* follow (payments, transactions,
019830* links) because this shop writes
019840* one load-loop per file rather
019850* than a generic table-loader --
019860* every field is spelled out so
019870* a maintainer can see the whole
019880* record shape in one place
019890* without chasing a copybook.
019900*---------------------------------
019910*---------------------------------
019920* LOAD-ALL-PAYMENTS reads
019930* PAYMENTS-OUT start to finish
019940* and files one PAYMENT-TABLE
019950* entry per record, in the
019960* order the record was written
019970* by RECNBAT1 -- this is what
019980* lets the listing below print
019990* "insertion order, no control
019995* breaks" per the change log.
019997*---------------------------------
020000 LOAD-ALL-PAYMENTS.
020100     PERFORM READ-NEXT-PAYMENT-RECORD.
020200     PERFORM STORE-ONE-PAYMENT-RECORD
020300        UNTIL PAYMENTS-FILE-AT-END = "Y".
020400
020450*    Priming read, then re-read at the bottom of
020460*    STORE-ONE-PAYMENT-RECORD -- standard flag-driven loop.
020500 READ-NEXT-PAYMENT-RECORD.
020600     MOVE "N" TO PAYMENTS-FILE-AT-END.
020700     READ PAYMENT-FILE RECORD
020800         AT END MOVE "Y" TO PAYMENTS-FILE-AT-END.
020900
020950*    One MOVE per PAYMENT-RECORD field -- keep this list in the
020960*    same field order as FDPAY01.CBL so the two are easy to
020970*    eyeball against each other when a field gets added.
021000 STORE-ONE-PAYMENT-RECORD.
021100     ADD 1 TO PAYMENT-TABLE-COUNT.
021200     MOVE PY-PAYMENT-ID      TO PT-PAYMENT-ID(PAYMENT-TABLE-COUNT).
021300     MOVE PY-REFERENCE       TO PT-REFERENCE(PAYMENT-TABLE-COUNT).
021400     MOVE PY-EXPECTED-AMOUNT
021500                        TO PT-EXPECTED-AMOUNT(PAYMENT-TABLE-COUNT).
021600     MOVE PY-CURRENCY        TO PT-CURRENCY(PAYMENT-TABLE-COUNT).
021700     MOVE PY-PAYER-NAME      TO PT-PAYER-NAME(PAYMENT-TABLE-COUNT).
021800     MOVE PY-PAYER-EMAIL     TO PT-PAYER-EMAIL(PAYMENT-TABLE-COUNT).
021900     MOVE PY-DUE-DATE        TO PT-DUE-DATE(PAYMENT-TABLE-COUNT).
022000     MOVE PY-DESCRIPTION     TO PT-DESCRIPTION(PAYMENT-TABLE-COUNT).
022100     MOVE PY-STATUS          TO PT-STATUS(PAYMENT-TABLE-COUNT).
022200     MOVE PY-RECEIVED-AMOUNT
022300                        TO PT-RECEIVED-AMOUNT(PAYMENT-TABLE-COUNT).
022400     MOVE PY-CREATED-AT      TO PT-CREATED-AT(PAYMENT-TABLE-COUNT).
022500     MOVE PY-UPDATED-AT      TO PT-UPDATED-AT(PAYMENT-TABLE-COUNT).
022600     PERFORM READ-NEXT-PAYMENT-RECORD.
022700
022750*---------------------------------
022760* LOAD-ALL-TRANSACTIONS -- same
022770* shape as LOAD-ALL-PAYMENTS,
022780* against TRANSACTIONS-OUT.
022790*---------------------------------
022800 LOAD-ALL-TRANSACTIONS.
022900     PERFORM READ-NEXT-TRANSACTION-RECORD.
023000     PERFORM STORE-ONE-TRANSACTION-RECORD
023100        UNTIL TRANSACTIONS-FILE-AT-END = "Y".
023200
023250*    Priming read / re-read pair, same idiom as the payment side.
023300 READ-NEXT-TRANSACTION-RECORD.
023400     MOVE "N" TO TRANSACTIONS-FILE-AT-END.
023500     READ TRANSACTION-FILE RECORD
023600         AT END MOVE "Y" TO TRANSACTIONS-FILE-AT-END.
023700
023750*    Field-by-field, TRANSACTION-RECORD order, same discipline
023760*    as STORE-ONE-PAYMENT-RECORD above.
023800 STORE-ONE-TRANSACTION-RECORD.
023900     ADD 1 TO TRANSACTION-TABLE-COUNT.
024000     MOVE TX-TRANSACTION-ID
024100             TO TT-TRANSACTION-ID(TRANSACTION-TABLE-COUNT).
024200     MOVE TX-REFERENCE
024300             TO TT-REFERENCE(TRANSACTION-TABLE-COUNT).
024400     MOVE TX-AMOUNT
024500             TO TT-AMOUNT(TRANSACTION-TABLE-COUNT).
024600     MOVE TX-CURRENCY
024700             TO TT-CURRENCY(TRANSACTION-TABLE-COUNT).
024800     MOVE TX-PAYER-NAME
024900             TO TT-PAYER-NAME(TRANSACTION-TABLE-COUNT).
025000     MOVE TX-ACCT-LAST-FOUR
025100             TO TT-ACCT-LAST-FOUR(TRANSACTION-TABLE-COUNT).
025200     MOVE TX-SETTLED-AT
025300             TO TT-SETTLED-AT(TRANSACTION-TABLE-COUNT).
025400     MOVE TX-BANK-REFERENCE
025500             TO TT-BANK-REFERENCE(TRANSACTION-TABLE-COUNT).
025600     MOVE TX-MATCHED
025700             TO TT-MATCHED(TRANSACTION-TABLE-COUNT).
025800     MOVE TX-MATCHED-TO-PAYMENT-ID
025900             TO TT-MATCHED-TO-PAYMENT-ID(TRANSACTION-TABLE-COUNT).
026000     MOVE TX-CREATED-AT
026100             TO TT-CREATED-AT(TRANSACTION-TABLE-COUNT).
026200     PERFORM READ-NEXT-TRANSACTION-RECORD.
026300
026350*---------------------------------
026360* LOAD-ALL-LINKS -- same shape
026370* again, against LINKS-OUT.
026380* Loading in the order the
026390* links were written is what
026395* PRINT-PAYMENT-LINKS-FOR-
026396* PAYMENT below relies on to
026397* print a payment's links in
026398* the order they were created.
026399*---------------------------------
026400 LOAD-ALL-LINKS.
026500     PERFORM READ-NEXT-LINK-RECORD.
026600     PERFORM STORE-ONE-LINK-RECORD
026700        UNTIL LINKS-FILE-AT-END = "Y".
026800
026850*    Priming read / re-read, same idiom a third time.
026900 READ-NEXT-LINK-RECORD.
027000     MOVE "N" TO LINKS-FILE-AT-END.
027100     READ LINK-FILE RECORD
027200         AT END MOVE "Y" TO LINKS-FILE-AT-END.
027300
027350*    LINK-RECORD is the smallest of the three, but the same
027360*    field-by-field habit applies.
027400 STORE-ONE-LINK-RECORD.
027500     ADD 1 TO LINK-TABLE-COUNT.
027600     MOVE LK-LINK-ID         TO LT-LINK-ID(LINK-TABLE-COUNT).
027700     MOVE LK-PAYMENT-ID      TO LT-PAYMENT-ID(LINK-TABLE-COUNT).
027800     MOVE LK-TRANSACTION-ID  TO LT-TRANSACTION-ID(LINK-TABLE-COUNT).
027900     MOVE LK-MATCH-TYPE      TO LT-MATCH-TYPE(LINK-TABLE-COUNT).
028000     MOVE LK-AMOUNT          TO LT-AMOUNT(LINK-TABLE-COUNT).
028100     MOVE LK-NOTES           TO LT-NOTES(LINK-TABLE-COUNT).
028200     MOVE LK-CREATED-AT      TO LT-CREATED-AT(LINK-TABLE-COUNT).
028300     PERFORM READ-NEXT-LINK-RECORD.
028400
028500*---------------------------------
028600* MAIN-PROCESS -- payment listing
028700* followed by the statistics
028800* block, the two REPORT-OUT
028900* sections this program owns.
029000*---------------------------------
029100 MAIN-PROCESS.
029200     PERFORM PRINT-PAYMENT-LISTING.
029300     PERFORM BUILD-STATISTICS.
029400     PERFORM PRINT-STATISTICS-BLOCK.
029500
029600*---------------------------------
029700* Payment listing -- one line per
029800* payment, insertion order, no
029900* control breaks.
030000*---------------------------------
030100 PRINT-PAYMENT-LISTING.
030200     PERFORM START-NEW-PLIST-PAGE.
030300     PERFORM PRINT-ONE-PAYMENT-LINE THRU
030350                PRINT-ONE-PAYMENT-LINE-GROUP-EXIT
030400         VARYING RP-SCAN-IDX FROM 1 BY 1
030500         UNTIL RP-SCAN-IDX > PAYMENT-TABLE-COUNT.
030600     PERFORM END-LAST-PLIST-PAGE.
030700
030750*    Page-break test first, same as every print-loop paragraph
030760*    in this program -- a payment line never splits across a
030770*    page boundary, and the link lines for a payment always
030780*    start on whatever page the payment's own line landed on.
030800 PRINT-ONE-PAYMENT-LINE.
030900     IF PLIST-LINE-COUNT > PLIST-MAXIMUM-LINES
031000         PERFORM START-NEXT-PLIST-PAGE.
031100     MOVE SPACE TO PLIST-DETAIL-LINE.
031200     MOVE PT-PAYMENT-ID(RP-SCAN-IDX)      TO PLD-PAYMENT-ID.
031300     MOVE PT-REFERENCE(RP-SCAN-IDX)       TO PLD-REFERENCE.
031400     MOVE PT-CURRENCY(RP-SCAN-IDX)        TO PLD-CURRENCY.
031500     MOVE PT-EXPECTED-AMOUNT(RP-SCAN-IDX) TO PLD-EXPECTED-AMOUNT.
031600     MOVE PT-RECEIVED-AMOUNT(RP-SCAN-IDX) TO PLD-RECEIVED-AMOUNT.
031700     MOVE PT-STATUS(RP-SCAN-IDX)          TO PLD-STATUS.
031800     MOVE PLIST-DETAIL-LINE TO REPORT-RECORD.
031900     PERFORM WRITE-TO-PLIST.
031910
031920*---------------------------------
031930* PRINT-PAYMENT-LINKS-FOR-PAYMENT --
031940* walks LINK-TABLE in the order
031950* the links were created and
031960* prints every link that belongs
031970* to the payment just listed
031980* above.  REQ BIL-0142.
031990*---------------------------------              BIL0142CMB
032000 PRINT-PAYMENT-LINKS-FOR-PAYMENT.
032010     PERFORM PRINT-ONE-LINK-LINE THRU
032015                PRINT-ONE-LINK-LINE-EXIT
032020         VARYING RP-LINK-IDX FROM 1 BY 1
032030         UNTIL RP-LINK-IDX > LINK-TABLE-COUNT.
032035     GO TO PRINT-ONE-PAYMENT-LINE-GROUP-EXIT.
032040
032042*    PRINT-ONE-LINK-LINE is PERFORMed once for every link on
032044*    file, not just the ones belonging to the current payment
032046*    -- the first line below skips a link that belongs to a
032048*    different payment rather than trying to pre-filter the
032049*    scan range, since LINK-TABLE carries no secondary index.
032050 PRINT-ONE-LINK-LINE.
032060     IF LT-PAYMENT-ID(RP-LINK-IDX) NOT = PT-PAYMENT-ID(RP-SCAN-IDX)
032065         GO TO PRINT-ONE-LINK-LINE-EXIT.
032070     IF PLIST-LINE-COUNT > PLIST-MAXIMUM-LINES
032075         PERFORM START-NEXT-PLIST-PAGE.
032080     MOVE SPACE TO PLIST-LINK-LINE.
032090     MOVE LT-TRANSACTION-ID(RP-LINK-IDX) TO PLK-TRANSACTION-ID.
032100     MOVE LT-MATCH-TYPE(RP-LINK-IDX)     TO PLK-MATCH-TYPE.
032110     MOVE LT-AMOUNT(RP-LINK-IDX)         TO PLK-AMOUNT.
032120     MOVE LT-NOTES(RP-LINK-IDX)          TO PLK-NOTES.
032130     MOVE LT-CREATED-AT(RP-LINK-IDX)     TO PLK-CREATED-AT.
032140     MOVE PLIST-LINK-LINE TO REPORT-RECORD.
032150     PERFORM WRITE-TO-PLIST.
032160
032170 PRINT-ONE-LINK-LINE-EXIT.
032180     EXIT.
032190
032195*---------------------------------
032196* PRINT-ONE-PAYMENT-LINE-GROUP-EXIT
032197* closes the THRU range started at
032198* PRINT-ONE-PAYMENT-LINE above.
032199*---------------------------------
032200 PRINT-ONE-PAYMENT-LINE-GROUP-EXIT.
032205     EXIT.
032206
032207*    Every WRITE against REPORT-FILE in the listing section
032208*    funnels through here so PLIST-LINE-COUNT stays accurate
032209*    no matter which paragraph above produced the line.
032210 WRITE-TO-PLIST.
032220     WRITE REPORT-RECORD BEFORE ADVANCING 1.
032300     ADD 1 TO PLIST-LINE-COUNT.
032400
032450*    A blank print line still counts against the page, hence
032460*    the PERFORM WRITE-TO-PLIST rather than a bare WRITE.
032500 PLIST-LINE-FEED.
032600     MOVE SPACE TO REPORT-RECORD.
032700     PERFORM WRITE-TO-PLIST.
032800
032850*    Close the page that just filled up, then open the next
032860*    one -- PLIST-LINE-COUNT is reset inside the close.
032900 START-NEXT-PLIST-PAGE.
033000     PERFORM END-LAST-PLIST-PAGE.
033100     PERFORM START-NEW-PLIST-PAGE.
033200
033250*    Title, dashed underline and column heading -- every page
033260*    of the listing carries all three, reprinted from scratch.
033300 START-NEW-PLIST-PAGE.
033400     ADD 1 TO PLIST-PAGE-NUMBER.
033500     MOVE PLIST-PAGE-NUMBER TO PTL-PAGE-NUMBER.
033600     MOVE PLIST-TITLE-LINE TO REPORT-RECORD.
033700     PERFORM WRITE-TO-PLIST.
033800     MOVE ALL "-" TO PUL-DASHES.
033900     MOVE PLIST-UNDERLINE-LINE TO REPORT-RECORD.
034000     PERFORM WRITE-TO-PLIST.
034100     PERFORM PLIST-LINE-FEED.
034200     MOVE PLIST-COLUMN-LINE TO REPORT-RECORD.
034300     PERFORM WRITE-TO-PLIST.
034400     PERFORM PLIST-LINE-FEED.
034500
034550*    Form-feed only after at least one page has actually been
034560*    started -- guards the very first call, before page 1
034570*    exists, from throwing a blank page at the top of the run.
034600 END-LAST-PLIST-PAGE.
034700     IF PLIST-PAGE-NUMBER > 0
034800         PERFORM PLIST-FORM-FEED.
034900     MOVE ZERO TO PLIST-LINE-COUNT.
035000
035100 PLIST-FORM-FEED.
035200     MOVE SPACE TO REPORT-RECORD.
035300     WRITE REPORT-RECORD BEFORE ADVANCING PAGE.
035400
035500*---------------------------------
035600* BUILD-STATISTICS -- the control
035700* totals of the run.  REQ AR-179.
035800* RP-SCAN-IDX is reused here from
035810* the listing above -- it is a
035820* 77-level scratch index shared
035830* by whichever loop is running,
035840* never live across two loops
035850* at once, so there is nothing
035860* to save and restore.
035870*---------------------------------
035900 BUILD-STATISTICS.
036000     MOVE PAYMENT-TABLE-COUNT TO ST-TOTAL-PAYMENTS.
036100     MOVE TRANSACTION-TABLE-COUNT TO ST-TOTAL-TRANSACTIONS.
036200     MOVE LINK-TABLE-COUNT TO ST-TOTAL-LINKS.
036300     MOVE 0 TO ST-COUNT-PENDING.
036400     MOVE 0 TO ST-COUNT-PARTIAL.
036500     MOVE 0 TO ST-COUNT-FULLY-PAID.
036600     MOVE 0 TO ST-COUNT-OVERPAID.
036700     MOVE 0 TO ST-COUNT-MATCHED.
036800     MOVE 0 TO ST-COUNT-UNMATCHED.
036900     PERFORM COUNT-ONE-PAYMENT-STATUS
037000         VARYING RP-SCAN-IDX FROM 1 BY 1
037100         UNTIL RP-SCAN-IDX > PAYMENT-TABLE-COUNT.
037200     PERFORM COUNT-ONE-TRANSACTION-STATUS
037300         VARYING RP-SCAN-IDX FROM 1 BY 1
037400         UNTIL RP-SCAN-IDX > TRANSACTION-TABLE-COUNT.
037500
037550*    One status bucket per PAYMENT-STATUS value -- the four
037560*    IFs are independent (no ELSE chain) since PT-STATUS is
037570*    always exactly one of the four by the time it is filed.
037600 COUNT-ONE-PAYMENT-STATUS.
037700     IF PT-STATUS(RP-SCAN-IDX) = "PENDING"
037800         ADD 1 TO ST-COUNT-PENDING.
037900     IF PT-STATUS(RP-SCAN-IDX) = "PARTIALLY_PAID"
038000         ADD 1 TO ST-COUNT-PARTIAL.
038100     IF PT-STATUS(RP-SCAN-IDX) = "FULLY_PAID"
038200         ADD 1 TO ST-COUNT-FULLY-PAID.
038300     IF PT-STATUS(RP-SCAN-IDX) = "OVERPAID"
038400         ADD 1 TO ST-COUNT-OVERPAID.
038500
038550*    TT-MATCHED is a single Y/N flag, so this one is a
038560*    straight two-way split rather than a four-way one.
038600 COUNT-ONE-TRANSACTION-STATUS.
038700     IF TT-MATCHED(RP-SCAN-IDX) = "Y"
038800         ADD 1 TO ST-COUNT-MATCHED.
038900     IF TT-MATCHED(RP-SCAN-IDX) = "N"
039000         ADD 1 TO ST-COUNT-UNMATCHED.
039100
039200*---------------------------------
039210* Statistics block -- one labeled
039220* line per control total, printed
039230* in the order the reconciliation
039240* desk reads down the run report:
039250* payment counts, then
039260* transaction counts, then the
039270* link total.  Nine lines, nine
039280* MOVE/MOVE/PERFORM triplets --
039290* a table-driven loop was
039330* considered and rejected, the
039340* label text reads better spelled
039350* out than built from a PIC
039360* X(30) OCCURS 9 array of
039370* captions nobody would maintain.
039380*---------------------------------
039390 PRINT-STATISTICS-BLOCK.
039700     PERFORM START-NEW-STATS-PAGE.
039800     MOVE "TOTAL PAYMENTS" TO STL-LABEL.
039900     MOVE ST-TOTAL-PAYMENTS TO STL-VALUE.
040000     PERFORM WRITE-STATS-LINE.
040100     MOVE "PAYMENTS PENDING" TO STL-LABEL.
040200     MOVE ST-COUNT-PENDING TO STL-VALUE.
040300     PERFORM WRITE-STATS-LINE.
040400     MOVE "PAYMENTS PARTIALLY PAID" TO STL-LABEL.
040500     MOVE ST-COUNT-PARTIAL TO STL-VALUE.
040600     PERFORM WRITE-STATS-LINE.
040700     MOVE "PAYMENTS FULLY PAID" TO STL-LABEL.
040800     MOVE ST-COUNT-FULLY-PAID TO STL-VALUE.
040900     PERFORM WRITE-STATS-LINE.
041000     MOVE "PAYMENTS OVERPAID" TO STL-LABEL.
041100     MOVE ST-COUNT-OVERPAID TO STL-VALUE.
041200     PERFORM WRITE-STATS-LINE.
041300     MOVE "TOTAL TRANSACTIONS" TO STL-LABEL.
041400     MOVE ST-TOTAL-TRANSACTIONS TO STL-VALUE.
041500     PERFORM WRITE-STATS-LINE.
041600     MOVE "TRANSACTIONS MATCHED" TO STL-LABEL.
041700     MOVE ST-COUNT-MATCHED TO STL-VALUE.
041800     PERFORM WRITE-STATS-LINE.
041900     MOVE "TRANSACTIONS UNMATCHED" TO STL-LABEL.
042000     MOVE ST-COUNT-UNMATCHED TO STL-VALUE.
042100     PERFORM WRITE-STATS-LINE.
042200     MOVE "TOTAL RECONCILIATION LINKS" TO STL-LABEL.
042300     MOVE ST-TOTAL-LINKS TO STL-VALUE.
042400     PERFORM WRITE-STATS-LINE.
042500     PERFORM END-LAST-STATS-PAGE.
042600
042610*---------------------------------
042620* The statistics page-control
042630* family below is the listing
042640* page-control family above,
042650* field for field, under STATS-
042655* names instead of PLIST- names
042660* -- this shop duplicates the
042665* paragraphs rather than share
042670* one generic pager between two
042680* unrelated report sections.
042690*---------------------------------
042700 WRITE-STATS-LINE.
042800     IF STATS-LINE-COUNT > STATS-MAXIMUM-LINES
042900         PERFORM START-NEXT-STATS-PAGE.
043000     MOVE STATS-LINE TO REPORT-RECORD.
043100     PERFORM WRITE-TO-STATS.
043200
043300 WRITE-TO-STATS.
043400     WRITE REPORT-RECORD BEFORE ADVANCING 1.
043500     ADD 1 TO STATS-LINE-COUNT.
043600
043700 STATS-LINE-FEED.
043800     MOVE SPACE TO REPORT-RECORD.
043900     PERFORM WRITE-TO-STATS.
044000
044100 START-NEXT-STATS-PAGE.
044200     PERFORM END-LAST-STATS-PAGE.
044300     PERFORM START-NEW-STATS-PAGE.
044400
044450*    Title, dashed underline and a second rule line under
044460*    that -- the stats page carries one more rule than the
044470*    listing page does, to set the totals off from the title.
044500 START-NEW-STATS-PAGE.
044600     ADD 1 TO STATS-PAGE-NUMBER.
044700     MOVE STATS-PAGE-NUMBER TO STTL-PAGE-NUMBER.
044800     MOVE STATS-TITLE-LINE TO REPORT-RECORD.
044900     PERFORM WRITE-TO-STATS.
044910     MOVE ALL "-" TO STUL-DASHES.
044920     MOVE STATS-TITLE-UNDERLINE-LINE TO REPORT-RECORD.
044930     PERFORM WRITE-TO-STATS.
045000     MOVE ALL "-" TO SRL-DASHES.
045100     MOVE STATS-RULE-LINE TO REPORT-RECORD.
045200     PERFORM WRITE-TO-STATS.
045300     PERFORM STATS-LINE-FEED.
045400
045450*    Guards the first call the same way END-LAST-PLIST-PAGE
045460*    guards its own first call, above.
045500 END-LAST-STATS-PAGE.
045600     IF STATS-PAGE-NUMBER > 0
045700         PERFORM STATS-FORM-FEED.
045800     MOVE ZERO TO STATS-LINE-COUNT.
045900
046000 STATS-FORM-FEED.
046100     MOVE SPACE TO REPORT-RECORD.
046200     WRITE REPORT-RECORD BEFORE ADVANCING PAGE.
