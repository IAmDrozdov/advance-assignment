000100*---------------------------------
000200* PLCALC01.CBL
000300* Common reconciliation math --
000400* status calculator, reference
000500* matching, payer-name matching
000600* and the amount-vs-remaining
000700* tolerance check.  Copied into
000800* the PROCEDURE DIVISION of
000900* RECNBAT1 so the intake and
001000* reconciler paragraphs can
001100* PERFORM these directly.
001200*---------------------------------
001300*---------------------------------
001400* CALC-PAYMENT-STATUS.
001500* IN    : CC-EXPECTED-AMOUNT,
001600*         CC-RECEIVED-AMOUNT.
001700* OUT   : CC-NEW-STATUS.
001800* A payment with nothing applied
001900* is PENDING.  Received over
002000* expected is OVERPAID.
002100* Received within the fee
002200* tolerance of expected is
002300* FULLY_PAID, anything less is
002400* PARTIALLY_PAID.
002500*---------------------------------
002600 CALC-PAYMENT-STATUS.
002700     IF CC-RECEIVED-AMOUNT NOT > ZERO
002800         MOVE "PENDING" TO CC-NEW-STATUS
002900     ELSE
003000     IF CC-RECEIVED-AMOUNT > CC-EXPECTED-AMOUNT
003100         MOVE "OVERPAID" TO CC-NEW-STATUS
003200     ELSE
003300         MOVE CC-EXPECTED-AMOUNT TO CC-TOLERANCE-BASE
003400         PERFORM CALC-TOLERANCE
003500         IF CC-RECEIVED-AMOUNT NOT <
003600                 (CC-EXPECTED-AMOUNT - CC-TOLERANCE-AMOUNT)
003700             MOVE "FULLY_PAID" TO CC-NEW-STATUS
003800         ELSE
003900             MOVE "PARTIALLY_PAID" TO CC-NEW-STATUS.
004000
004100*---------------------------------
004200* CALC-TOLERANCE.
004300* IN    : CC-TOLERANCE-BASE.
004400* OUT   : CC-TOLERANCE-AMOUNT.
004500* Tolerance is the fee
004600* percentage of the base amount,
004700* carried to 4 decimals and then
004800* rounded half-up to the cent.
004900*---------------------------------
005000 CALC-TOLERANCE.
005100     COMPUTE CC-TOLERANCE-RAW =
005200             CC-TOLERANCE-BASE * CC-FEE-TOLERANCE-PCT / 100.
005300     COMPUTE CC-TOLERANCE-AMOUNT ROUNDED = CC-TOLERANCE-RAW.
005400
005500*---------------------------------
005600* CALC-CHECK-AMOUNT-VS-REMAINING.
005700* IN    : CC-ABSOLUTE-AMOUNT,
005800*         CC-REMAINING-AMOUNT.
005900* OUT   : CC-AMOUNT-IS-ACCEPTABLE.
006000* A transaction amount is
006100* acceptable against what is
006200* still owed when it does not
006300* exceed the remainder, or when
006400* it comes within the fee
006500* tolerance of the remainder --
006600* this shop would rather post a
006700* small shortfall than bounce a
006800* transaction back to the
006900* clearing queue.
007000*---------------------------------
007100 CALC-CHECK-AMOUNT-VS-REMAINING.
007200     MOVE CC-REMAINING-AMOUNT TO CC-TOLERANCE-BASE.
007300     PERFORM CALC-TOLERANCE.
007400     COMPUTE CC-REMAINING-LESS-TOLERANCE =
007500             CC-REMAINING-AMOUNT - CC-TOLERANCE-AMOUNT.
007600     MOVE "N" TO CC-AMOUNT-IS-ACCEPTABLE.
007700     IF CC-ABSOLUTE-AMOUNT NOT > CC-REMAINING-AMOUNT
007800         MOVE "Y" TO CC-AMOUNT-IS-ACCEPTABLE
007900     ELSE
008000     IF CC-ABSOLUTE-AMOUNT NOT < CC-REMAINING-LESS-TOLERANCE
008100         MOVE "Y" TO CC-AMOUNT-IS-ACCEPTABLE.
008200
008300*---------------------------------
008400* CALC-MATCH-REFERENCE.
008500* IN    : CC-REF-TXN, CC-REF-PAY.
008600* OUT   : CC-REF-MATCH-FLAG,
008700*         CC-MATCH-TYPE-FOUND.
008800* An exact field compare wins
008900* first.  Failing that, both
009000* references are folded to lower
009100* case with the hyphens pulled
009200* out and compared again -- bank
009300* feeds mangle punctuation on
009400* remittance references far more
009500* often than they mangle the
009600* digits.
009700*---------------------------------
009800 CALC-MATCH-REFERENCE.
009900     MOVE "N" TO CC-REF-MATCH-FLAG.
010000     MOVE SPACE TO CC-MATCH-TYPE-FOUND.
010100     IF CC-REF-TXN NOT = SPACE AND CC-REF-PAY NOT = SPACE
010200         IF CC-REF-TXN = CC-REF-PAY
010300             MOVE "Y" TO CC-REF-MATCH-FLAG
010400             MOVE "EXACT" TO CC-MATCH-TYPE-FOUND
010500         ELSE
010600             MOVE CC-REF-TXN TO CC-NORM-INPUT
010700             PERFORM CALC-NORMALIZE-REFERENCE
010800             MOVE CC-NORM-OUTPUT TO CC-NORM-TXN
010900             MOVE CC-REF-PAY TO CC-NORM-INPUT
011000             PERFORM CALC-NORMALIZE-REFERENCE
011100             MOVE CC-NORM-OUTPUT TO CC-NORM-PAY
011200             IF CC-NORM-TXN = CC-NORM-PAY
011300                 MOVE "Y" TO CC-REF-MATCH-FLAG
011400                 MOVE "FUZZY_REF" TO CC-MATCH-TYPE-FOUND.
011500
011600*---------------------------------
011700* CALC-NORMALIZE-REFERENCE.
011800* IN    : CC-NORM-INPUT.
011900* OUT   : CC-NORM-OUTPUT.
012000* Folds to lower case, then
012100* squeezes out hyphens, closing
012200* up the field so trailing
012300* positions come out space-
012400* filled.
012500*---------------------------------
012600 CALC-NORMALIZE-REFERENCE.
012700     MOVE CC-NORM-INPUT TO CC-NORM-OUTPUT.
012800     INSPECT CC-NORM-OUTPUT CONVERTING UPPER-ALPHA TO LOWER-ALPHA.
012900     PERFORM CALC-STRIP-HYPHENS.
013000
013100*---------------------------------
013200* CALC-STRIP-HYPHENS.
013300* Works in place on
013400* CC-NORM-OUTPUT by way of the
013500* CC-NORM-WORK holding field.
013600*---------------------------------
013700 CALC-STRIP-HYPHENS.
013800     MOVE CC-NORM-OUTPUT TO CC-NORM-WORK.
013900     MOVE SPACE TO CC-NORM-OUTPUT.
014000     MOVE 0 TO CC-NORM-TO.
014100     PERFORM CALC-STRIP-ONE-CHAR
014200         VARYING CC-NORM-FROM FROM 1 BY 1
014300         UNTIL CC-NORM-FROM > 20.
014400
014500 CALC-STRIP-ONE-CHAR.
014600     IF CC-NORM-WORK(CC-NORM-FROM:1) NOT = "-"
014700         ADD 1 TO CC-NORM-TO
014800         MOVE CC-NORM-WORK(CC-NORM-FROM:1)
014900             TO CC-NORM-OUTPUT(CC-NORM-TO:1).
015000
015100*---------------------------------
015200* CALC-MATCH-PAYER.
015300* IN    : CC-PAYER-TXN,
015400*         CC-PAYER-PAY.
015500* OUT   : CC-PAYER-MATCH-FLAG.
015600* Both names are folded to lower
015700* case and trimmed, then the
015800* shorter is looked for anywhere
015900* inside the longer -- catches a
016000* statement payer name that
016100* carries a middle name or a
016200* suffix the payment record
016300* does not.
016400*---------------------------------
016500 CALC-MATCH-PAYER.
016600     MOVE "N" TO CC-PAYER-MATCH-FLAG.
016700     IF CC-PAYER-TXN NOT = SPACE AND CC-PAYER-PAY NOT = SPACE
016800         MOVE CC-PAYER-TXN TO CC-PAYER-TXN-LOWER
016900         INSPECT CC-PAYER-TXN-LOWER
017000             CONVERTING UPPER-ALPHA TO LOWER-ALPHA
017100         MOVE CC-PAYER-PAY TO CC-PAYER-PAY-LOWER
017200         INSPECT CC-PAYER-PAY-LOWER
017300             CONVERTING UPPER-ALPHA TO LOWER-ALPHA
017400         PERFORM CALC-FIND-PAYER-LENGTHS
017500         IF CC-PAYER-TXN-LEN > 0 AND CC-PAYER-PAY-LEN > 0
017600             PERFORM CALC-SEARCH-PAYER-SUBSTRING.
017700
017800*---------------------------------
017900* CALC-FIND-PAYER-LENGTHS.
018000* Backs each length counter down
018100* from 30 to the last non-space
018200* position in its field.
018300*---------------------------------
018400 CALC-FIND-PAYER-LENGTHS.
018500     MOVE 30 TO CC-PAYER-TXN-LEN.
018600     MOVE "N" TO CC-LENGTH-DONE.
018700     PERFORM CALC-SHRINK-TXN-LEN UNTIL CC-LENGTH-DONE = "Y".
018800     MOVE 30 TO CC-PAYER-PAY-LEN.
018900     MOVE "N" TO CC-LENGTH-DONE.
019000     PERFORM CALC-SHRINK-PAY-LEN UNTIL CC-LENGTH-DONE = "Y".
019100
019200 CALC-SHRINK-TXN-LEN.
019300     IF CC-PAYER-TXN-LEN = 0
019400         MOVE "Y" TO CC-LENGTH-DONE
019500     ELSE
019600     IF CC-PAYER-TXN-LOWER(CC-PAYER-TXN-LEN:1) NOT = SPACE
019700         MOVE "Y" TO CC-LENGTH-DONE
019800     ELSE
019900         SUBTRACT 1 FROM CC-PAYER-TXN-LEN.
020000
020100 CALC-SHRINK-PAY-LEN.
020200     IF CC-PAYER-PAY-LEN = 0
020300         MOVE "Y" TO CC-LENGTH-DONE
020400     ELSE
020500     IF CC-PAYER-PAY-LOWER(CC-PAYER-PAY-LEN:1) NOT = SPACE
020600         MOVE "Y" TO CC-LENGTH-DONE
020700     ELSE
020800         SUBTRACT 1 FROM CC-PAYER-PAY-LEN.
020900
021000*---------------------------------
021100* CALC-SEARCH-PAYER-SUBSTRING.
021200* Equal lengths get a straight
021300* compare.  Otherwise the
021400* shorter name is slid across
021500* the longer one position by
021600* position.
021700*---------------------------------
021800 CALC-SEARCH-PAYER-SUBSTRING.
021900     IF CC-PAYER-TXN-LEN = CC-PAYER-PAY-LEN
022000         IF CC-PAYER-TXN-LOWER(1:CC-PAYER-TXN-LEN) =
022100                 CC-PAYER-PAY-LOWER(1:CC-PAYER-PAY-LEN)
022200             MOVE "Y" TO CC-PAYER-MATCH-FLAG
022300     ELSE
022400     IF CC-PAYER-TXN-LEN < CC-PAYER-PAY-LEN
022500         PERFORM CALC-SEARCH-TXN-IN-PAY
022600     ELSE
022700         PERFORM CALC-SEARCH-PAY-IN-TXN.
022800
022900 CALC-SEARCH-TXN-IN-PAY.
023000     COMPUTE CC-SEARCH-LIMIT =
023100             CC-PAYER-PAY-LEN - CC-PAYER-TXN-LEN + 1.
023200     MOVE "N" TO CC-PAYER-MATCH-FLAG.
023300     PERFORM CALC-TRY-ONE-TXN-POSITION
023400         VARYING CC-SEARCH-POSITION FROM 1 BY 1
023500         UNTIL CC-SEARCH-POSITION > CC-SEARCH-LIMIT
023600            OR CC-PAYER-DID-MATCH.
023700
023800 CALC-TRY-ONE-TXN-POSITION.
023900     IF CC-PAYER-PAY-LOWER(CC-SEARCH-POSITION:CC-PAYER-TXN-LEN) =
024000             CC-PAYER-TXN-LOWER(1:CC-PAYER-TXN-LEN)
024100         MOVE "Y" TO CC-PAYER-MATCH-FLAG.
024200
024300 CALC-SEARCH-PAY-IN-TXN.
024400     COMPUTE CC-SEARCH-LIMIT =
024500             CC-PAYER-TXN-LEN - CC-PAYER-PAY-LEN + 1.
024600     MOVE "N" TO CC-PAYER-MATCH-FLAG.
024700     PERFORM CALC-TRY-ONE-PAY-POSITION
024800         VARYING CC-SEARCH-POSITION FROM 1 BY 1
024900         UNTIL CC-SEARCH-POSITION > CC-SEARCH-LIMIT
025000            OR CC-PAYER-DID-MATCH.
025100
025200 CALC-TRY-ONE-PAY-POSITION.
025300     IF CC-PAYER-TXN-LOWER(CC-SEARCH-POSITION:CC-PAYER-PAY-LEN) =
025400             CC-PAYER-PAY-LOWER(1:CC-PAYER-PAY-LEN)
025500         MOVE "Y" TO CC-PAYER-MATCH-FLAG.
