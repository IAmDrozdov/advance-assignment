000100*---------------------------------
000200* SLEVNT01.CBL
000300* FILE-CONTROL entry for the
000400* day's payment/transaction event
000500* extract used by the
000550* reconciliation batch run.
000600*---------------------------------
000700     SELECT EVENTS-FILE
000800         ASSIGN TO "EVENTS-IN"
000900         ORGANIZATION IS SEQUENTIAL.
