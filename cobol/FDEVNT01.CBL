000100*---------------------------------
000200* FDEVNT01.CBL
000300* Record layout for the day's
000400* payment/transaction event
000500* extract. One record is one
000600* event, tagged PAY or TXN,
000700* processed in the order it
000750* was received from the bank
000760* and remittance feeds.
000800*---------------------------------
000900 FD  EVENTS-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  EVENT-RECORD.
001200     05  EV-EVENT-TYPE            PIC X(3).
001300         88  EV-IS-PAYMENT-EVENT  VALUE "PAY".
001400         88  EV-IS-TRANSACTION-EVENT VALUE "TXN".
001500     05  EV-EVENT-BODY            PIC X(240).
001510     05  FILLER                   PIC X(7).
001600 01  PAY-EVENT-DATA REDEFINES EVENT-RECORD.
001700     05  FILLER                   PIC X(3).
001800     05  EV-PAY-PAYMENT-ID        PIC X(20).
001900     05  EV-PAY-REFERENCE         PIC X(20).
002000     05  EV-PAY-EXPECTED-AMOUNT   PIC S9(9)V99.
002100     05  EV-PAY-CURRENCY          PIC X(3).
002200     05  EV-PAY-PAYER-NAME        PIC X(30).
002300     05  EV-PAY-PAYER-EMAIL       PIC X(40).
002400     05  EV-PAY-DUE-DATE          PIC X(10).
002500     05  EV-PAY-DESCRIPTION       PIC X(40).
002600     05  FILLER                   PIC X(73).
002700 01  TXN-EVENT-DATA REDEFINES EVENT-RECORD.
002800     05  FILLER                   PIC X(3).
002900     05  EV-TXN-TRANSACTION-ID    PIC X(20).
003000     05  EV-TXN-REFERENCE         PIC X(20).
003100     05  EV-TXN-AMOUNT            PIC S9(9)V99.
003200     05  EV-TXN-CURRENCY          PIC X(3).
003300     05  EV-TXN-PAYER-NAME        PIC X(30).
003400     05  EV-TXN-ACCT-LAST-FOUR    PIC X(4).
003500     05  EV-TXN-SETTLED-AT        PIC X(19).
003600     05  EV-TXN-BANK-REFERENCE    PIC X(20).
003700     05  FILLER                   PIC X(120).
