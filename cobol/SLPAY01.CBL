000100*---------------------------------
000200* SLPAY01.CBL
000300* FILE-CONTROL entry for the
000400* payment store output file.
000500*---------------------------------
000600     SELECT PAYMENT-FILE
000700         ASSIGN TO "PAYMENTS-OUT"
000800         ORGANIZATION IS SEQUENTIAL.
